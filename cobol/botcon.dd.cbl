000100*---------------------------------------------------------------
000200* BOTCON  -  BANK OF TUC SHARED BATCH CONSTANTS
000300* COPY MEMBER - WORKING-STORAGE ONLY, NO FD HERE
000400* COPIED BY BOTDYEND, BOTMAINT, BOTPOST AND BOTLOGN SO THE FEE
000500* AND DEFAULT-RATE TABLE IS MAINTAINED IN ONE PLACE
000600*---------------------------------------------------------------
000700 01  BOT-CONSTANTS.
000800     05  CON-BANK-NAME              PIC X(30)
000900                                     VALUE 'BANK OF TUC'.
001000     05  CON-SEPA-FEE               PIC S9(5)V99  COMP-3
001100                                     VALUE 1.50.
001200     05  CON-SWIFT-FEE              PIC S9(5)V99  COMP-3
001300                                     VALUE 25.00.
001400     05  CON-BILLPAY-FEE            PIC S9(5)V99  COMP-3
001500                                     VALUE 0.50.
001600     05  CON-DEFAULT-INT-RATE       PIC V9(5)
001700                                     VALUE 0.01000.
001800     05  CON-DEFAULT-MAINT-FEE      PIC S9(7)V99  COMP-3
001900                                     VALUE 25.00.
002000     05  CON-RF-START               PIC 9(8)
002100                                     VALUE 00001000.
002200     05  CON-DEFAULT-EXEC-DAY       PIC 9(2)
002300                                     VALUE 15.
002400     05  CON-DEFAULT-FREQ-MONTHS    PIC 9(2)
002500                                     VALUE 1.
002600     05  CON-LOCKOUT-THRESHOLD      PIC 9(2)  COMP
002700                                     VALUE 5.
002800*
002900* UPPER-CASE FOLD TABLE FOR PROVIDER NAMES - INSPECT/CONVERTING,
003000* NOT A FUNCTION CALL, SO BILL AND STANDING-ORDER PROVIDER
003100* MATCHING STAYS CASE-INSENSITIVE WITHOUT AN INTRINSIC  T-0579
003200*
003300     05  CON-LOWER-ALPHA            PIC X(26)
003400                       VALUE 'abcdefghijklmnopqrstuvwxyz'.
003500     05  CON-UPPER-ALPHA            PIC X(26)
003600                       VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
003700*
003800* MONTH-LENGTH TABLE, NON-LEAP -  FEB ADJUSTED IN
003900* 8600-IS-LEAP-YEAR / DAY-CLAMP LOGIC AT RUN TIME
004000*
004100     05  CON-MONTH-LEN-LIT          PIC X(24)
004200         VALUE '312831303130313130313031'.
004300     05  CON-MONTH-LEN-TABLE REDEFINES CON-MONTH-LEN-LIT.
004400         10  CON-MONTH-LEN          PIC 9(2) OCCURS 12 TIMES.
004500     05  FILLER                     PIC X(01).
