000100*---------------------------------------------------------------
000200* BOTUSR  -  USERS MASTER RECORD LAYOUT
000300* ONE RECORD PER LOGIN - INDIVIDUAL, BUSINESS OR ADMIN
000400* FIXED 255 BYTE LINE-SEQUENTIAL RECORD
000500*---------------------------------------------------------------
000600 01  USR-RECORD.
000700     05  USR-TYPE                   PIC X(10).
000800         88  USR-IS-INDIVIDUAL          VALUE 'INDIVIDUAL'.
000900         88  USR-IS-BUSINESS            VALUE 'BUSINESS'.
001000         88  USR-IS-ADMIN               VALUE 'ADMIN'.
001100     05  USR-ID                     PIC X(09).
001200     05  USR-ID-R REDEFINES USR-ID.
001300         10  USR-ID-PFX             PIC X(03).
001400         10  USR-ID-SEQ             PIC 9(06).
001500     05  USR-USERNAME               PIC X(20).
001600     05  USR-PASSWORD-HASH          PIC X(44).
001700     05  USR-PHONE                  PIC X(15).
001800     05  USR-FAILED-ATTEMPTS        PIC 9(02).
001900     05  USR-LOCKED                 PIC X(01).
002000         88  USR-IS-LOCKED              VALUE 'Y'.
002100         88  USR-NOT-LOCKED             VALUE 'N'.
002200     05  USR-FULL-NAME              PIC X(40).
002300     05  USR-ADDRESS                PIC X(40).
002400     05  USR-VAT-NUMBER             PIC X(12).
002500     05  USR-BUSINESS-NAME          PIC X(40).
002600     05  USR-ADMIN-LEVEL            PIC 9(02).
002700* PAD TO 255 - ROOM FOR A SECOND PHONE / EMAIL SOMEDAY - RGN
002800     05  FILLER                     PIC X(20).
