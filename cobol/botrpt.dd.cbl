000100*---------------------------------------------------------------
000200* BOTRPT  -  DAY-END RUN REPORT PRINT LINE, 132 COLUMNS
000300* ONE PHYSICAL LINE - HEADING / DETAIL / TOTAL LAYOUTS ARE
000400* REDEFINES OF THE SAME 132 BYTE AREA, SELECTED BY THE
000500* PARAGRAPH THAT MOVES INTO IT
000600*---------------------------------------------------------------
000700 01  RPT-LINE                       PIC X(132).
000800*
000900 01  RPT-HEADING-LINE REDEFINES RPT-LINE.
001000     05  RPT-HDG-BANK               PIC X(30).
001100     05  FILLER                     PIC X(04).
001200     05  RPT-HDG-LIT-RUN            PIC X(12).
001300     05  RPT-HDG-FROM-DATE          PIC X(10).
001400     05  RPT-HDG-ARROW              PIC X(04).
001500     05  RPT-HDG-TO-DATE            PIC X(10).
001600     05  FILLER                     PIC X(62).
001700*
001800 01  RPT-DETAIL-LINE REDEFINES RPT-LINE.
001900     05  RPT-DTL-DATE               PIC 9(08).
002000     05  FILLER                     PIC X(02).
002100     05  RPT-DTL-EVENT              PIC X(10).
002200         88  RPT-EVT-OVERDUE            VALUE 'OVERDUE'.
002300         88  RPT-EVT-SO-TRANSFER        VALUE 'SO-TRANSFER'.
002400         88  RPT-EVT-SO-BILLPAY         VALUE 'SO-BILLPAY'.
002500         88  RPT-EVT-AUTOPAY            VALUE 'AUTOPAY'.
002600         88  RPT-EVT-INTEREST           VALUE 'INTEREST'.
002700         88  RPT-EVT-MAINT-FEE          VALUE 'MAINT-FEE'.
002800     05  FILLER                     PIC X(02).
002900     05  RPT-DTL-KEY                PIC X(20).
003000     05  FILLER                     PIC X(02).
003100     05  RPT-DTL-AMOUNT             PIC -(11)9.99.
003200     05  FILLER                     PIC X(02).
003300     05  RPT-DTL-DISPOSITION        PIC X(14).
003400         88  RPT-DISP-POSTED            VALUE 'POSTED'.
003500         88  RPT-DISP-SKIPPED-NSF       VALUE 'SKIPPED-NSF'.
003600         88  RPT-DISP-NO-BILLS          VALUE 'NO-BILLS'.
003700     05  FILLER                     PIC X(41).
003800*
003900 01  RPT-BREAK-LINE REDEFINES RPT-LINE.
004000     05  FILLER                     PIC X(05).
004100     05  RPT-BRK-LIT                PIC X(20).
004200     05  RPT-BRK-DATE               PIC 9(08).
004300     05  RPT-BRK-LIT2               PIC X(14).
004400     05  RPT-BRK-COUNT              PIC ZZZ,ZZ9.
004500     05  FILLER                     PIC X(78).
004600*
004700 01  RPT-TOTALS-LINE REDEFINES RPT-LINE.
004800     05  RPT-TOT-LIT                PIC X(36).
004900     05  RPT-TOT-VALUE              PIC -(13)9.99.
005000     05  FILLER                     PIC X(83).
