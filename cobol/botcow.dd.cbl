000100*---------------------------------------------------------------
000200* BOTCOW  -  PERSONAL ACCOUNT CO-OWNER LINK RECORD
000300* ONE RECORD PER SECONDARY OWNER OF A PERSONAL ACCOUNT
000400*---------------------------------------------------------------
000500 01  COW-RECORD.
000600     05  COW-IBAN                   PIC X(20).
000700     05  COW-USERNAME               PIC X(20).
