000100*---------------------------------------------------------------
000200* BOTBIL  -  BILLS MASTER RECORD LAYOUT
000300* ONE RECORD PER BILL A BUSINESS ISSUES TO AN INDIVIDUAL
000400* FIXED 160 BYTE LINE-SEQUENTIAL RECORD
000500*---------------------------------------------------------------
000600 01  BIL-RECORD.
000700     05  BIL-ID                     PIC X(10).
000800     05  BIL-ID-R REDEFINES BIL-ID.
000900         10  BIL-ID-LIT             PIC X(04).
001000         10  BIL-ID-SEQ             PIC 9(06).
001100     05  BIL-PROVIDER               PIC X(30).
001200     05  BIL-AMOUNT                 PIC S9(11)V99.
001300     05  BIL-DUE-DATE               PIC 9(08).
001400     05  BIL-DUE-DATE-R REDEFINES BIL-DUE-DATE.
001500         10  BIL-DUE-YYYY           PIC 9(04).
001600         10  BIL-DUE-MM             PIC 9(02).
001700         10  BIL-DUE-DD             PIC 9(02).
001800     05  BIL-STATUS                 PIC X(09).
001900         88  BIL-IS-UNPAID              VALUE 'UNPAID'.
002000         88  BIL-IS-PAID                VALUE 'PAID'.
002100         88  BIL-IS-OVERDUE             VALUE 'OVERDUE'.
002200         88  BIL-IS-CANCELLED           VALUE 'CANCELLED'.
002300     05  BIL-PAID-DATE              PIC 9(14).
002400     05  BIL-RF-CODE                PIC X(10).
002500     05  BIL-RF-CODE-R REDEFINES BIL-RF-CODE.
002600         10  BIL-RF-LIT             PIC X(02).
002700         10  BIL-RF-SEQ             PIC 9(08).
002800     05  BIL-OWNER-USERNAME         PIC X(20).
002900     05  BIL-ISSUER-USERNAME        PIC X(20).
003000* PAD TO 160 - DISPUTE / CREDIT-MEMO FIELDS PENDING JM47 REQ
003100     05  FILLER                     PIC X(26).
