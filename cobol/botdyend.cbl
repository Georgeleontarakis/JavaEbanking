000100*---------------------------------------------------------------
000200* BOTDYEND  -  BANK OF TUC  -  DAY-END / TIME-ADVANCE DRIVER
000300*
000400* THE CENTRAL NIGHTLY RUN.  READS A TARGET-DATE CONTROL CARD AND
000500* WALKS THE SYSTEM'S BUSINESS DATE FORWARD ONE CALENDAR DAY AT A
000600* TIME UP TO THAT TARGET, AND FOR EACH DAY:
000700*   - SWEEPS UNPAID BILLS PAST DUE TO OVERDUE
000800*   - EXECUTES DUE STANDING ORDERS (TRANSFERS AND BILL-PAY)
000900*   - ACCRUES ONE DAY OF INTEREST ON EVERY ACCOUNT
001000*   - ON THE LAST DAY OF A MONTH, CAPITALIZES INTEREST AND
001100*     CHARGES BUSINESS MAINTENANCE FEES
001200* PRODUCES THE DAY-END CONTROL REPORT AND REWRITES ALL MASTERS.
001300*---------------------------------------------------------------
001400* CHANGE LOG
001500*---------------------------------------------------------------
001600* 04/02/1987  R.KOSTAS    ORIGINAL - OVERDUE SWEEP, DAILY ACCRUAL
001700* 11/19/1987  R.KOSTAS    MONTH-END CAPITALIZATION ADDED
001800* 07/14/1988  R.KOSTAS    BUSINESS MAINTENANCE FEE AT MONTH END
001900*                         PER OPS REQ 88-054
002000* 03/09/1989  P.ANDROU    STANDING ORDER TRANSFER EXECUTION
002100* 08/22/1990  P.ANDROU    STANDING ORDER BILL-PAY EXECUTION -
002200*                         RF-CODE MATCH THEN PROVIDER FALLBACK
002300*                         PER T-0071
002400* 04/03/1991  P.ANDROU    FIXED-AMOUNT AUTOPAY FALLBACK WHEN NO
002500*                         BILL MATCHES THE ORDER T-0083
002600* 09/17/1992  N.PAPPAS    SCHEDULE ADVANCES ONLY ONCE PER ORDER
002700*                         PER DAY - WAS ADVANCING PER BILL PAID,
002800*                         RUNNING SOME ORDERS MONTHS AHEAD T-0164
002900* 02/05/1994  N.PAPPAS    RUN NOW LOOPS DAY BY DAY TO A TARGET
003000*                         DATE CARD INSTEAD OF A SINGLE-DAY CALL
003100*                         PER OPS REQ 94-011
003200* 06/11/1995  N.PAPPAS    LEDGER ID COUNTER SEEDED FROM HIGHEST
003300*                         ID ON FILE, SAME FIX AS BOTPOST T-0288
003400* 12/28/1998  D.MELAS     YEAR 2000 REVIEW - ALL DATE FIELDS ARE
003500*                         ALREADY 4-DIGIT YEAR, LEAP TEST ALREADY
003600*                         CENTURY-AWARE  Y2K-17
003700* 05/06/2001  D.MELAS     DAY-END REPORT CONTROL BREAK BY DATE
003800*                         ADDED PER AUDIT FINDING 01-033
003900* 11/14/2003  D.MELAS     MAINTENANCE FEE NO LONGER POSTS A ZERO
004000*                         RECORD WHEN NOTHING WAS CHARGED T-0349
004100* 11/09/2007  P.ANDROU    PROVIDER FALLBACK COMMENT CORRECTED -
004200*                         UPPER-CASE FOLD IS NOW DONE ON ADD IN
004300*                         BOTMAINT, NOT JUST ASSUMED HERE  T-0579
004400* 02/04/2008  D.MELAS     STANDING ORDER TRANSFER EXECUTION NOW
004500*                         CHECKS BOTH LEGS ARE STILL ACTIVE, SAME
004600*                         AS A BRANCH-KEYED TRANSFER - A FROZEN
004700*                         ACCOUNT WAS BEING MOVED AGAINST  T-0581
004800*---------------------------------------------------------------
004900 IDENTIFICATION DIVISION.
005000 PROGRAM-ID.    BOTDYEND.
005100 AUTHOR.        R.KOSTAS.
005200 INSTALLATION.  BANK OF TUC - DEPOSIT SYSTEMS - ATHENS.
005300 DATE-WRITTEN.  04/02/1987.
005400 DATE-COMPILED.
005500 SECURITY.      BANK OF TUC INTERNAL USE ONLY.
005600*---------------------------------------------------------------
005700 ENVIRONMENT DIVISION.
005800*
005900 CONFIGURATION SECTION.
006000 SPECIAL-NAMES.
006100     C01 IS TOP-OF-FORM
006200     CLASS TUC-ALPHA IS 'A' THRU 'Z'
006300     UPSI-0 ON STATUS IS DYEND-DIAG-ON
006400     UPSI-0 OFF STATUS IS DYEND-DIAG-OFF.
006500 INPUT-OUTPUT SECTION.
006600 FILE-CONTROL.
006700     SELECT SYS-STATE-FILE   ASSIGN TO UT-SYSST
006800            ORGANIZATION IS LINE SEQUENTIAL.
006900     SELECT TGT-CARD-FILE    ASSIGN TO UT-TARGET
007000            ORGANIZATION IS LINE SEQUENTIAL.
007100     SELECT ACC-MASTER-FILE  ASSIGN TO UT-ACCTS
007200            ORGANIZATION IS LINE SEQUENTIAL.
007300     SELECT BIL-MASTER-FILE  ASSIGN TO UT-BILLS
007400            ORGANIZATION IS LINE SEQUENTIAL.
007500     SELECT SO-MASTER-FILE   ASSIGN TO UT-STORD
007600            ORGANIZATION IS LINE SEQUENTIAL.
007700     SELECT TRN-LEDGER-FILE  ASSIGN TO UT-TRANS
007800            ORGANIZATION IS LINE SEQUENTIAL.
007900     SELECT RPT-FILE         ASSIGN TO UT-DYENDRPT
008000            ORGANIZATION IS LINE SEQUENTIAL.
008100*
008200 DATA DIVISION.
008300 FILE SECTION.
008400*
008500 FD  SYS-STATE-FILE
008600     LABEL RECORDS ARE STANDARD.
008700 01  SYS-FILE-REC                   PIC X(20).
008800*
008900 FD  TGT-CARD-FILE
009000     LABEL RECORDS ARE STANDARD.
009100 01  TGT-FILE-REC                   PIC X(08).
009200*
009300 FD  ACC-MASTER-FILE
009400     LABEL RECORDS ARE STANDARD.
009500 01  ACC-FILE-REC                   PIC X(120).
009600*
009700 FD  BIL-MASTER-FILE
009800     LABEL RECORDS ARE STANDARD.
009900 01  BIL-FILE-REC                   PIC X(160).
010000*
010100 FD  SO-MASTER-FILE
010200     LABEL RECORDS ARE STANDARD.
010300 01  SO-FILE-REC                    PIC X(220).
010400*
010500 FD  TRN-LEDGER-FILE
010600     LABEL RECORDS ARE STANDARD.
010700 01  TRN-FILE-REC                   PIC X(180).
010800*
010900 FD  RPT-FILE
011000     LABEL RECORDS ARE STANDARD.
011100 01  RPT-FILE-REC                   PIC X(132).
011200*
011300 WORKING-STORAGE SECTION.
011400*
011500     COPY BOTCON.
011600     COPY BOTRPT.
011700     COPY BOTSYS.
011800     COPY BOTACC.
011900     COPY BOTBIL.
012000     COPY BOTSO.
012100     COPY BOTTRN.
012200*
012300 01  WS-ACCOUNT-TABLE.
012400     05  WS-ACCOUNT-ENTRY OCCURS 5000 TIMES.
012500         10  ACC-TYPE               PIC X(08).
012600         10  ACC-IBAN               PIC X(20).
012700         10  ACC-BALANCE            PIC S9(13)V99.
012800         10  ACC-STATUS             PIC X(08).
012900         10  ACC-INTEREST-RATE      PIC V9(05).
013000         10  ACC-ACCRUED-INT        PIC S9(11)V9(08).
013100         10  ACC-OWNER-USERNAME     PIC X(20).
013200         10  ACC-MAINT-FEE          PIC S9(07)V99.
013300     05  FILLER                     PIC X(01).
013400 01  WS-ACCOUNT-COUNT                PIC 9(05)  COMP.
013500*
013600 01  WS-BILL-TABLE.
013700     05  WS-BILL-ENTRY OCCURS 5000 TIMES.
013800         10  BIL-ID                 PIC X(10).
013900         10  BIL-PROVIDER           PIC X(30).
014000         10  BIL-AMOUNT             PIC S9(11)V99.
014100         10  BIL-DUE-DATE           PIC 9(08).
014200         10  BIL-STATUS             PIC X(09).
014300         10  BIL-PAID-DATE          PIC 9(14).
014400         10  BIL-RF-CODE            PIC X(10).
014500         10  BIL-OWNER-USERNAME     PIC X(20).
014600         10  BIL-ISSUER-USERNAME    PIC X(20).
014700     05  FILLER                     PIC X(01).
014800 01  WS-BILL-COUNT                   PIC 9(05)  COMP.
014900*
015000 01  WS-STORDER-TABLE.
015100     05  WS-STORDER-ENTRY OCCURS 2000 TIMES.
015200         10  SO-ID                  PIC X(08).
015300         10  SO-TYPE                PIC X(12).
015400         10  SO-AMOUNT              PIC S9(11)V99.
015500         10  SO-FREQ-MONTHS         PIC 9(02).
015600         10  SO-EXEC-DAY            PIC 9(02).
015700         10  SO-NEXT-EXEC-DATE      PIC 9(08).
015800         10  SO-STATUS              PIC X(09).
015900         10  SO-SOURCE-IBAN         PIC X(20).
016000         10  SO-DEST-IBAN           PIC X(20).
016100         10  SO-RF-CODE             PIC X(10).
016200         10  SO-PROVIDER            PIC X(30).
016300         10  SO-DESCRIPTION         PIC X(60).
016400         10  SO-OWNER-USERNAME      PIC X(20).
016500     05  FILLER                     PIC X(01).
016600 01  WS-STORDER-COUNT                PIC 9(05)  COMP.
016700*
016800 01  WS-SWITCHES.
016900     05  WS-EOF-SW                  PIC X(01)  VALUE 'N'.
017000         88  WS-MASTER-EOF              VALUE 'X'.
017100     05  WS-ACCT-SUB                PIC 9(04)  COMP.
017200     05  WS-BILL-SUB                PIC 9(04)  COMP.
017300     05  WS-SO-SUB                  PIC 9(04)  COMP.
017400     05  WS-SUB                     PIC 9(04)  COMP.
017500     05  WS-SEARCH-IBAN             PIC X(20).
017600     05  WS-FOUND-SUB               PIC 9(04)  COMP  VALUE 0.
017700     05  WS-FOUND-FROM-SUB          PIC 9(04)  COMP  VALUE 0.
017800     05  WS-FOUND-TO-SUB            PIC 9(04)  COMP  VALUE 0.
017900     05  WS-SO-BILLS-FOUND-SW       PIC X(01)  VALUE 'N'.
018000         88  WS-SO-BILLS-WERE-FOUND     VALUE 'Y'.
018100     05  WS-SO-ADVANCE-SW           PIC X(01)  VALUE 'N'.
018200         88  WS-SO-ADVANCE-IT           VALUE 'Y'.
018300     05  WS-MONTH-END-SW            PIC X(01)  VALUE 'N'.
018400         88  WS-IS-MONTH-END            VALUE 'Y'.
018500     05  FILLER                     PIC X(01).
018600*
018700 01  WS-RUN-DATE                    PIC 9(08).
018800 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
018900     05  WS-RD-YYYY                 PIC 9(04).
019000     05  WS-RD-MM                   PIC 9(02).
019100     05  WS-RD-DD                   PIC 9(02).
019200 01  WS-FIRST-RUN-DATE              PIC 9(08).
019300 01  WS-TARGET-DATE                 PIC 9(08).
019400*
019500 01  WS-DATE-WORK.
019600     05  WS-DW-YYYY                 PIC 9(04).
019700     05  WS-DW-MM                   PIC 9(02).
019800     05  WS-DW-DAYS-IN-MONTH        PIC 9(02)  COMP.
019900     05  WS-DW-LEAP-SW              PIC X(01).
020000         88  WS-DW-IS-LEAP              VALUE 'Y'.
020100     05  WS-DW-CANDIDATE-DATE       PIC 9(08).
020200     05  WS-DW-CANDIDATE-DATE-R REDEFINES WS-DW-CANDIDATE-DATE.
020300         10  WS-DW-CD-YYYY          PIC 9(04).
020400         10  WS-DW-CD-MM            PIC 9(02).
020500         10  WS-DW-CD-DD            PIC 9(02).
020600     05  WS-DW-MONTHS-TO-ADD        PIC 9(04)  COMP.
020700     05  WS-DW-MM-TOTAL             PIC 9(06)  COMP.
020800     05  FILLER                     PIC X(01).
020900*
021000 01  WS-COUNTERS.
021100     05  WS-NEXT-TRN-ID             PIC 9(10)  COMP-3 VALUE 0.
021200     05  FILLER                     PIC X(01).
021300*
021400 01  WS-LEDGER-STAGE.
021500     05  WS-LS-TYPE                 PIC X(15).
021600     05  WS-LS-FROM-IBAN            PIC X(20).
021700     05  WS-LS-TO-IBAN              PIC X(20).
021800     05  WS-LS-AMOUNT               PIC S9(13)V99.
021900     05  WS-LS-DESCRIPTION          PIC X(60).
022000     05  WS-LS-BALANCE-AFTER        PIC S9(13)V99.
022100     05  FILLER                     PIC X(01).
022200*
022300 01  WS-RPT-STAGE.
022400     05  WS-RPT-DATE                PIC 9(08).
022500     05  WS-RPT-EVENT               PIC X(10).
022600     05  WS-RPT-KEY                 PIC X(20).
022700     05  WS-RPT-AMOUNT              PIC S9(11)V99.
022800     05  WS-RPT-DISPOSITION         PIC X(14).
022900     05  FILLER                     PIC X(01).
023000*
023100 01  WS-DATE-TO-EDIT                PIC 9(08).
023200 01  WS-DATE-TO-EDIT-R REDEFINES WS-DATE-TO-EDIT.
023300     05  WS-DTE-YYYY                PIC 9(04).
023400     05  WS-DTE-MM                  PIC 9(02).
023500     05  WS-DTE-DD                  PIC 9(02).
023600 01  WS-DATE-EDIT                   PIC X(10).
023700*
023800 01  WS-TIMESTAMP-STAGE             PIC 9(14).
023900 01  WS-TIMESTAMP-STAGE-R REDEFINES WS-TIMESTAMP-STAGE.
024000     05  WS-TS-DATE                 PIC 9(08).
024100     05  WS-TS-TIME                 PIC 9(06).
024200*
024300 01  WS-WORK.
024400     05  WS-DAILY-RATE              PIC V9(10).
024500     05  WS-DAY-INTEREST            PIC S9(11)V9(08).
024600     05  WS-CAP-AMOUNT              PIC S9(11)V99.
024700     05  WS-FEE-CHARGED             PIC S9(07)V99.
024800     05  FILLER                     PIC X(01).
024900*
025000 01  WS-RUN-TOTALS.
025100     05  WS-DAYS-PROCESSED          PIC 9(05)  COMP-3 VALUE 0.
025200     05  WS-BILLS-OVERDUE           PIC 9(05)  COMP-3 VALUE 0.
025300     05  WS-SO-EXECUTED             PIC 9(05)  COMP-3 VALUE 0.
025400     05  WS-SO-SKIPPED              PIC 9(05)  COMP-3 VALUE 0.
025500     05  WS-TOTAL-INTEREST-CAP      PIC S9(11)V99 COMP-3 VALUE 0.
025600     05  WS-TOTAL-MAINT-FEES        PIC S9(09)V99 COMP-3 VALUE 0.
025700     05  WS-LEDGER-RECORDS-WRITTEN  PIC 9(07)  COMP-3 VALUE 0.
025800     05  WS-DAY-EVENT-COUNT         PIC 9(05)  COMP   VALUE 0.
025900     05  FILLER                     PIC X(01).
026000*
026100 PROCEDURE DIVISION.
026200*
026300 0000-MAIN-LINE.
026400     PERFORM 1300-LOAD-SYSTEM-STATE.
026500     PERFORM 1400-READ-TARGET-CARD.
026600     MOVE WS-RUN-DATE TO WS-FIRST-RUN-DATE.
026700     PERFORM 1000-LOAD-ACCOUNTS.
026800     PERFORM 1100-LOAD-BILLS.
026900     PERFORM 1200-LOAD-STORDERS.
027000     PERFORM 1550-INIT-TRAN-COUNTER.
027100     OPEN EXTEND TRN-LEDGER-FILE.
027200     OPEN OUTPUT RPT-FILE.
027300     PERFORM 9000-WRITE-HEADING.
027400     PERFORM 2000-DAY-LOOP
027500         UNTIL WS-RUN-DATE NOT < WS-TARGET-DATE.
027600     CLOSE TRN-LEDGER-FILE.
027700     PERFORM 8000-REWRITE-ACCOUNTS.
027800     PERFORM 8100-REWRITE-BILLS.
027900     PERFORM 8200-REWRITE-STORDERS.
028000     PERFORM 8300-REWRITE-SYSTEM-STATE.
028100     PERFORM 9200-WRITE-TOTALS.
028200     CLOSE RPT-FILE.
028300     STOP RUN.
028400*
028500*-----------------------------------------------------------
028600* LOAD SYSTEM STATE / TARGET-DATE CONTROL CARD
028700*-----------------------------------------------------------
028800 1300-LOAD-SYSTEM-STATE.
028900     OPEN INPUT SYS-STATE-FILE.
029000     READ SYS-STATE-FILE INTO SYS-RECORD.
029100     MOVE SYS-CURRENT-DATE OF SYS-RECORD TO WS-RUN-DATE.
029200     CLOSE SYS-STATE-FILE.
029300*
029400 1400-READ-TARGET-CARD.
029500     OPEN INPUT TGT-CARD-FILE.
029600     READ TGT-CARD-FILE INTO WS-TARGET-DATE.
029700     CLOSE TGT-CARD-FILE.
029800*
029900*-----------------------------------------------------------
030000* LOAD MASTERS INTO WORKING TABLES
030100*-----------------------------------------------------------
030200 1000-LOAD-ACCOUNTS.
030300     MOVE 0 TO WS-ACCOUNT-COUNT.
030400     OPEN INPUT ACC-MASTER-FILE.
030500     PERFORM 1010-LOAD-ONE-ACCOUNT UNTIL WS-MASTER-EOF.
030600     CLOSE ACC-MASTER-FILE.
030700     MOVE 'N' TO WS-EOF-SW.
030800*
030900 1010-LOAD-ONE-ACCOUNT.
031000     READ ACC-MASTER-FILE INTO ACC-RECORD
031100         AT END MOVE 'X' TO WS-EOF-SW.
031200     IF WS-MASTER-EOF
031300         GO TO 1010-LOAD-ONE-ACCOUNT-EXIT.
031400     ADD 1 TO WS-ACCOUNT-COUNT.
031500     MOVE ACC-RECORD TO WS-ACCOUNT-ENTRY(WS-ACCOUNT-COUNT).
031600 1010-LOAD-ONE-ACCOUNT-EXIT.
031700     EXIT.
031800*
031900 1100-LOAD-BILLS.
032000     MOVE 0 TO WS-BILL-COUNT.
032100     MOVE 'N' TO WS-EOF-SW.
032200     OPEN INPUT BIL-MASTER-FILE.
032300     PERFORM 1110-LOAD-ONE-BILL UNTIL WS-MASTER-EOF.
032400     CLOSE BIL-MASTER-FILE.
032500     MOVE 'N' TO WS-EOF-SW.
032600*
032700 1110-LOAD-ONE-BILL.
032800     READ BIL-MASTER-FILE INTO BIL-RECORD
032900         AT END MOVE 'X' TO WS-EOF-SW.
033000     IF WS-MASTER-EOF
033100         GO TO 1110-LOAD-ONE-BILL-EXIT.
033200     ADD 1 TO WS-BILL-COUNT.
033300     MOVE BIL-RECORD TO WS-BILL-ENTRY(WS-BILL-COUNT).
033400 1110-LOAD-ONE-BILL-EXIT.
033500     EXIT.
033600*
033700 1200-LOAD-STORDERS.
033800     MOVE 0 TO WS-STORDER-COUNT.
033900     MOVE 'N' TO WS-EOF-SW.
034000     OPEN INPUT SO-MASTER-FILE.
034100     PERFORM 1210-LOAD-ONE-STORDER UNTIL WS-MASTER-EOF.
034200     CLOSE SO-MASTER-FILE.
034300     MOVE 'N' TO WS-EOF-SW.
034400*
034500 1210-LOAD-ONE-STORDER.
034600     READ SO-MASTER-FILE INTO SO-RECORD
034700         AT END MOVE 'X' TO WS-EOF-SW.
034800     IF WS-MASTER-EOF
034900         GO TO 1210-LOAD-ONE-STORDER-EXIT.
035000     ADD 1 TO WS-STORDER-COUNT.
035100     MOVE SO-RECORD TO WS-STORDER-ENTRY(WS-STORDER-COUNT).
035200 1210-LOAD-ONE-STORDER-EXIT.
035300     EXIT.
035400*
035500* U2-R6 - LEDGER ID CONTINUES FROM THE HIGHEST ID ON FILE
035600 1550-INIT-TRAN-COUNTER.
035700     MOVE 0 TO WS-NEXT-TRN-ID.
035800     MOVE 'N' TO WS-EOF-SW.
035900     OPEN INPUT TRN-LEDGER-FILE.
036000     PERFORM 1560-SCAN-ONE-LEDGER-REC UNTIL WS-MASTER-EOF.
036100     CLOSE TRN-LEDGER-FILE.
036200     MOVE 'N' TO WS-EOF-SW.
036300*
036400 1560-SCAN-ONE-LEDGER-REC.
036500     READ TRN-LEDGER-FILE INTO TRN-RECORD
036600         AT END MOVE 'X' TO WS-EOF-SW.
036700     IF WS-MASTER-EOF
036800         GO TO 1560-SCAN-ONE-LEDGER-REC-EXIT.
036900     IF TRN-ID OF TRN-RECORD > WS-NEXT-TRN-ID
037000         MOVE TRN-ID OF TRN-RECORD TO WS-NEXT-TRN-ID.
037100 1560-SCAN-ONE-LEDGER-REC-EXIT.
037200     EXIT.
037300*
037400*-----------------------------------------------------------
037500* U5 - ONE ITERATION PER CALENDAR DAY UP TO THE TARGET DATE
037600*-----------------------------------------------------------
037700 2000-DAY-LOOP.
037800     PERFORM 2110-ADVANCE-RUN-DATE.
037900     PERFORM 2200-OVERDUE-SWEEP.
038000     PERFORM 2300-EXECUTE-TRANSFER-ORDERS.
038100     PERFORM 2400-EXECUTE-BILLPAY-ORDERS.
038200     PERFORM 2500-DAILY-ACCRUAL.
038300     PERFORM 2600-CHECK-MONTH-END.
038400     IF WS-IS-MONTH-END
038500         PERFORM 2700-CAPITALIZE-INTEREST
038600         PERFORM 2800-CHARGE-MAINT-FEES.
038700     PERFORM 9300-WRITE-DAY-BREAK-LINE.
038800     ADD 1 TO WS-DAYS-PROCESSED.
038900*
039000* U5 STEP 0 - THE DATE IS INCREMENTED BEFORE THE DAY'S WORK
039100 2110-ADVANCE-RUN-DATE.
039200     MOVE WS-RD-YYYY TO WS-DW-YYYY.
039300     MOVE WS-RD-MM   TO WS-DW-MM.
039400     PERFORM 8600-IS-LEAP-YEAR.
039500     PERFORM 8700-DAYS-IN-MONTH.
039600     ADD 1 TO WS-RD-DD.
039700     IF WS-RD-DD > WS-DW-DAYS-IN-MONTH
039800         MOVE 1 TO WS-RD-DD
039900         ADD 1 TO WS-RD-MM
040000         IF WS-RD-MM > 12
040100             MOVE 1 TO WS-RD-MM
040200             ADD 1 TO WS-RD-YYYY.
040300*
040400* U5 STEP 4 - LAST DAY OF THE MONTH TEST
040500 2600-CHECK-MONTH-END.
040600     MOVE 'N' TO WS-MONTH-END-SW.
040700     MOVE WS-RD-YYYY TO WS-DW-YYYY.
040800     MOVE WS-RD-MM   TO WS-DW-MM.
040900     PERFORM 8600-IS-LEAP-YEAR.
041000     PERFORM 8700-DAYS-IN-MONTH.
041100     IF WS-RD-DD = WS-DW-DAYS-IN-MONTH
041200         MOVE 'Y' TO WS-MONTH-END-SW.
041300*
041400*-----------------------------------------------------------
041500* U5 STEP 1 / U3-R1 - OVERDUE SWEEP
041600*-----------------------------------------------------------
041700 2200-OVERDUE-SWEEP.
041800     MOVE 1 TO WS-BILL-SUB.
041900     PERFORM 2210-CHECK-ONE-BILL-OVERDUE
042000         VARYING WS-BILL-SUB FROM 1 BY 1
042100         UNTIL WS-BILL-SUB > WS-BILL-COUNT.
042200*
042300 2210-CHECK-ONE-BILL-OVERDUE.
042400     IF BIL-STATUS(WS-BILL-SUB) NOT = 'UNPAID'
042500         GO TO 2210-CHECK-ONE-BILL-OVERDUE-EXIT.
042600     IF BIL-DUE-DATE(WS-BILL-SUB) NOT < WS-RUN-DATE
042700         GO TO 2210-CHECK-ONE-BILL-OVERDUE-EXIT.
042800     MOVE 'OVERDUE' TO BIL-STATUS(WS-BILL-SUB).
042900     ADD 1 TO WS-BILLS-OVERDUE.
043000     MOVE WS-RUN-DATE            TO WS-RPT-DATE.
043100     MOVE 'OVERDUE'              TO WS-RPT-EVENT.
043200     MOVE BIL-ID(WS-BILL-SUB)    TO WS-RPT-KEY.
043300     MOVE BIL-AMOUNT(WS-BILL-SUB) TO WS-RPT-AMOUNT.
043400     MOVE 'POSTED'               TO WS-RPT-DISPOSITION.
043500     PERFORM 9100-WRITE-DETAIL-LINE.
043600 2210-CHECK-ONE-BILL-OVERDUE-EXIT.
043700     EXIT.
043800*
043900*-----------------------------------------------------------
044000* U4 - STANDING-ORDER TRANSFER EXECUTION
044100*-----------------------------------------------------------
044200 2300-EXECUTE-TRANSFER-ORDERS.
044300     MOVE 1 TO WS-SO-SUB.
044400     PERFORM 2310-CHECK-ONE-TRANSFER-ORDER
044500         VARYING WS-SO-SUB FROM 1 BY 1
044600         UNTIL WS-SO-SUB > WS-STORDER-COUNT.
044700*
044800* U4-R2 DUE TEST
044900 2310-CHECK-ONE-TRANSFER-ORDER.                                   T-0581
045000     IF SO-TYPE(WS-SO-SUB) NOT = 'TRANSFER'
045100         GO TO 2310-CHECK-ONE-TRANSFER-ORDER-EXIT.
045200     IF SO-STATUS(WS-SO-SUB) NOT = 'ACTIVE'
045300         GO TO 2310-CHECK-ONE-TRANSFER-ORDER-EXIT.
045400     IF SO-NEXT-EXEC-DATE(WS-SO-SUB) > WS-RUN-DATE
045500         GO TO 2310-CHECK-ONE-TRANSFER-ORDER-EXIT.
045600     MOVE SO-SOURCE-IBAN(WS-SO-SUB) TO WS-SEARCH-IBAN.
045700     PERFORM 6000-FIND-ACCOUNT-BY-IBAN.
045800     MOVE WS-FOUND-SUB TO WS-FOUND-FROM-SUB.
045900     MOVE SO-DEST-IBAN(WS-SO-SUB) TO WS-SEARCH-IBAN.
046000     PERFORM 6000-FIND-ACCOUNT-BY-IBAN.
046100     MOVE WS-FOUND-SUB TO WS-FOUND-TO-SUB.
046200     IF WS-FOUND-FROM-SUB = 0 OR WS-FOUND-TO-SUB = 0
046300         GO TO 2310-CHECK-ONE-TRANSFER-ORDER-EXIT.
046400* U4-R7 FOLLOWS U2-R2 - BOTH LEGS MUST STILL BE ACTIVE     T-0581
046500     IF ACC-STATUS(WS-FOUND-FROM-SUB) NOT = 'ACTIVE'
046600         ADD 1 TO WS-SO-SKIPPED
046700         MOVE WS-RUN-DATE           TO WS-RPT-DATE
046800         MOVE 'SO-TRANSFER'         TO WS-RPT-EVENT
046900         MOVE SO-ID(WS-SO-SUB)      TO WS-RPT-KEY
047000         MOVE SO-AMOUNT(WS-SO-SUB)  TO WS-RPT-AMOUNT
047100         MOVE 'SKIPPED-INACT'       TO WS-RPT-DISPOSITION
047200         PERFORM 9100-WRITE-DETAIL-LINE
047300         GO TO 2310-CHECK-ONE-TRANSFER-ORDER-EXIT.
047400     IF ACC-STATUS(WS-FOUND-TO-SUB) NOT = 'ACTIVE'
047500         ADD 1 TO WS-SO-SKIPPED
047600         MOVE WS-RUN-DATE           TO WS-RPT-DATE
047700         MOVE 'SO-TRANSFER'         TO WS-RPT-EVENT
047800         MOVE SO-ID(WS-SO-SUB)      TO WS-RPT-KEY
047900         MOVE SO-AMOUNT(WS-SO-SUB)  TO WS-RPT-AMOUNT
048000         MOVE 'SKIPPED-INACT'       TO WS-RPT-DISPOSITION
048100         PERFORM 9100-WRITE-DETAIL-LINE
048200         GO TO 2310-CHECK-ONE-TRANSFER-ORDER-EXIT.
048300* U4-R7 FUNDS CHECK
048400     IF ACC-BALANCE(WS-FOUND-FROM-SUB) < SO-AMOUNT(WS-SO-SUB)
048500         ADD 1 TO WS-SO-SKIPPED
048600         MOVE WS-RUN-DATE           TO WS-RPT-DATE
048700         MOVE 'SO-TRANSFER'         TO WS-RPT-EVENT
048800         MOVE SO-ID(WS-SO-SUB)      TO WS-RPT-KEY
048900         MOVE SO-AMOUNT(WS-SO-SUB)  TO WS-RPT-AMOUNT
049000         MOVE 'SKIPPED-NSF'         TO WS-RPT-DISPOSITION
049100         PERFORM 9100-WRITE-DETAIL-LINE
049200         GO TO 2310-CHECK-ONE-TRANSFER-ORDER-EXIT.
049300     STRING 'STANDING ORDER: ' DELIMITED BY SIZE
049400            SO-DESCRIPTION(WS-SO-SUB) DELIMITED BY '  '
049500            INTO WS-LS-DESCRIPTION.
049600     PERFORM 3100-DO-INTERNAL-TRANSFER.
049700     PERFORM 4600-ADVANCE-SO-SCHEDULE.
049800     ADD 1 TO WS-SO-EXECUTED.
049900     MOVE WS-RUN-DATE           TO WS-RPT-DATE.
050000     MOVE 'SO-TRANSFER'         TO WS-RPT-EVENT.
050100     MOVE SO-ID(WS-SO-SUB)      TO WS-RPT-KEY.
050200     MOVE SO-AMOUNT(WS-SO-SUB)  TO WS-RPT-AMOUNT.
050300     MOVE 'POSTED'              TO WS-RPT-DISPOSITION.
050400     PERFORM 9100-WRITE-DETAIL-LINE.
050500 2310-CHECK-ONE-TRANSFER-ORDER-EXIT.
050600     EXIT.
050700*
050800*-----------------------------------------------------------
050900* U4 - STANDING-ORDER BILL-PAYMENT EXECUTION
051000*-----------------------------------------------------------
051100 2400-EXECUTE-BILLPAY-ORDERS.
051200     MOVE 1 TO WS-SO-SUB.
051300     PERFORM 2410-CHECK-ONE-BILLPAY-ORDER
051400         VARYING WS-SO-SUB FROM 1 BY 1
051500         UNTIL WS-SO-SUB > WS-STORDER-COUNT.
051600*
051700 2410-CHECK-ONE-BILLPAY-ORDER.
051800     IF SO-TYPE(WS-SO-SUB) NOT = 'BILL-PAYMENT'
051900         GO TO 2410-CHECK-ONE-BILLPAY-ORDER-EXIT.
052000     IF SO-STATUS(WS-SO-SUB) NOT = 'ACTIVE'
052100         GO TO 2410-CHECK-ONE-BILLPAY-ORDER-EXIT.
052200     IF SO-NEXT-EXEC-DATE(WS-SO-SUB) > WS-RUN-DATE
052300         GO TO 2410-CHECK-ONE-BILLPAY-ORDER-EXIT.
052400     MOVE 'N' TO WS-SO-BILLS-FOUND-SW.
052500     MOVE 'N' TO WS-SO-ADVANCE-SW.
052600* U4-R4 - RF CODE MATCH FIRST
052700     MOVE 1 TO WS-BILL-SUB.
052800     PERFORM 2420-MATCH-BY-RF
052900         VARYING WS-BILL-SUB FROM 1 BY 1
053000         UNTIL WS-BILL-SUB > WS-BILL-COUNT.
053100* U4-R4 - PROVIDER FALLBACK WHEN NO RF MATCH
053200     IF NOT WS-SO-BILLS-WERE-FOUND
053300         MOVE 1 TO WS-BILL-SUB
053400         PERFORM 2430-MATCH-BY-PROVIDER
053500             VARYING WS-BILL-SUB FROM 1 BY 1
053600             UNTIL WS-BILL-SUB > WS-BILL-COUNT.
053700* U4-R6 - FIXED-AMOUNT AUTOPAY WHEN NO BILL MATCHED AT ALL
053800     IF NOT WS-SO-BILLS-WERE-FOUND
053900         PERFORM 2450-AUTOPAY-FALLBACK.
054000     IF WS-SO-ADVANCE-IT
054100         PERFORM 4600-ADVANCE-SO-SCHEDULE
054200         ADD 1 TO WS-SO-EXECUTED.
054300 2410-CHECK-ONE-BILLPAY-ORDER-EXIT.
054400     EXIT.
054500*
054600* U4-R4 - UNPAID/OVERDUE BILLS WHOSE RF CODE MATCHES THE ORDER
054700 2420-MATCH-BY-RF.
054800     IF BIL-RF-CODE(WS-BILL-SUB) NOT = SO-RF-CODE(WS-SO-SUB)
054900         GO TO 2420-MATCH-BY-RF-EXIT.
055000     IF BIL-STATUS(WS-BILL-SUB) NOT = 'UNPAID' AND
055100        BIL-STATUS(WS-BILL-SUB) NOT = 'OVERDUE'
055200         GO TO 2420-MATCH-BY-RF-EXIT.
055300     MOVE 'Y' TO WS-SO-BILLS-FOUND-SW.
055400     PERFORM 2440-PAY-ONE-MATCHED-BILL.
055500 2420-MATCH-BY-RF-EXIT.
055600     EXIT.
055700*
055800* U4-R4 - FALLBACK: PROVIDER NAME, SAME OWNER AS THE ORDER
055900* (BOTMAINT FOLDS BIL-PROVIDER/SO-PROVIDER TO UPPER CASE WHEN
056000*  THE BILL/ORDER IS ADDED - SEE 3000/4000-BUILD-*-REC T-0579 -
056100*  SO THE DIRECT COMPARE BELOW IS GENUINELY CASE-INSENSITIVE)
056200 2430-MATCH-BY-PROVIDER.                                          T-0579
056300     IF BIL-PROVIDER(WS-BILL-SUB) NOT = SO-PROVIDER(WS-SO-SUB)
056400         GO TO 2430-MATCH-BY-PROVIDER-EXIT.
056500     IF BIL-OWNER-USERNAME(WS-BILL-SUB)
056600             NOT = SO-OWNER-USERNAME(WS-SO-SUB)
056700         GO TO 2430-MATCH-BY-PROVIDER-EXIT.
056800     IF BIL-STATUS(WS-BILL-SUB) NOT = 'UNPAID' AND
056900        BIL-STATUS(WS-BILL-SUB) NOT = 'OVERDUE'
057000         GO TO 2430-MATCH-BY-PROVIDER-EXIT.
057100     MOVE 'Y' TO WS-SO-BILLS-FOUND-SW.
057200     PERFORM 2440-PAY-ONE-MATCHED-BILL.
057300 2430-MATCH-BY-PROVIDER-EXIT.
057400     EXIT.
057500*
057600* U4-R5 - PAY ONE MATCHED BILL, NO FEE ON STANDING-ORDER PAYMENTS
057700 2440-PAY-ONE-MATCHED-BILL.
057800     MOVE SO-SOURCE-IBAN(WS-SO-SUB) TO WS-SEARCH-IBAN.
057900     PERFORM 6000-FIND-ACCOUNT-BY-IBAN.
058000     IF WS-FOUND-SUB = 0
058100         GO TO 2440-PAY-ONE-MATCHED-BILL-EXIT.
058200     IF ACC-BALANCE(WS-FOUND-SUB) < BIL-AMOUNT(WS-BILL-SUB)
058300         ADD 1 TO WS-SO-SKIPPED
058400         MOVE WS-RUN-DATE            TO WS-RPT-DATE
058500         MOVE 'SO-BILLPAY'           TO WS-RPT-EVENT
058600         MOVE BIL-ID(WS-BILL-SUB)    TO WS-RPT-KEY
058700         MOVE BIL-AMOUNT(WS-BILL-SUB) TO WS-RPT-AMOUNT
058800         MOVE 'SKIPPED-NSF'          TO WS-RPT-DISPOSITION
058900         PERFORM 9100-WRITE-DETAIL-LINE
059000         GO TO 2440-PAY-ONE-MATCHED-BILL-EXIT.
059100     SUBTRACT BIL-AMOUNT(WS-BILL-SUB)
059200         FROM ACC-BALANCE(WS-FOUND-SUB).
059300     MOVE 'PAID' TO BIL-STATUS(WS-BILL-SUB).
059400     STRING WS-RUN-DATE '000000' DELIMITED BY SIZE
059500         INTO BIL-PAID-DATE(WS-BILL-SUB).
059600     MOVE 'BILL-PAYMENT'   TO WS-LS-TYPE.
059700     MOVE SO-SOURCE-IBAN(WS-SO-SUB) TO WS-LS-FROM-IBAN.
059800     MOVE SPACES            TO WS-LS-TO-IBAN.
059900     MOVE BIL-AMOUNT(WS-BILL-SUB) TO WS-LS-AMOUNT.
060000     STRING 'Bill payment: ' DELIMITED BY SIZE
060100            BIL-PROVIDER(WS-BILL-SUB) DELIMITED BY '  '
060200            ' (RF: '        DELIMITED BY SIZE
060300            BIL-RF-CODE(WS-BILL-SUB) DELIMITED BY '  '
060400            ')'             DELIMITED BY SIZE
060500            INTO WS-LS-DESCRIPTION.
060600     MOVE ACC-BALANCE(WS-FOUND-SUB) TO WS-LS-BALANCE-AFTER.
060700     PERFORM 3900-WRITE-LEDGER-RECORD.
060800     MOVE 'Y' TO WS-SO-ADVANCE-SW.
060900     MOVE WS-RUN-DATE            TO WS-RPT-DATE.
061000     MOVE 'SO-BILLPAY'           TO WS-RPT-EVENT.
061100     MOVE BIL-ID(WS-BILL-SUB)    TO WS-RPT-KEY.
061200     MOVE BIL-AMOUNT(WS-BILL-SUB) TO WS-RPT-AMOUNT.
061300     MOVE 'POSTED'               TO WS-RPT-DISPOSITION.
061400     PERFORM 9100-WRITE-DETAIL-LINE.
061500 2440-PAY-ONE-MATCHED-BILL-EXIT.
061600     EXIT.
061700*
061800* U4-R6 - NO BILL MATCHED - TRY THE ORDER'S FIXED AMOUNT
061900 2450-AUTOPAY-FALLBACK.
062000     IF SO-AMOUNT(WS-SO-SUB) NOT > 0
062100         MOVE WS-RUN-DATE           TO WS-RPT-DATE
062200         MOVE 'AUTOPAY'             TO WS-RPT-EVENT
062300         MOVE SO-ID(WS-SO-SUB)      TO WS-RPT-KEY
062400         MOVE 0                     TO WS-RPT-AMOUNT
062500         MOVE 'NO-BILLS'            TO WS-RPT-DISPOSITION
062600         PERFORM 9100-WRITE-DETAIL-LINE
062700         GO TO 2450-AUTOPAY-FALLBACK-EXIT.
062800     MOVE SO-SOURCE-IBAN(WS-SO-SUB) TO WS-SEARCH-IBAN.
062900     PERFORM 6000-FIND-ACCOUNT-BY-IBAN.
063000     IF WS-FOUND-SUB = 0
063100         GO TO 2450-AUTOPAY-FALLBACK-EXIT.
063200     IF ACC-BALANCE(WS-FOUND-SUB) < SO-AMOUNT(WS-SO-SUB)
063300         ADD 1 TO WS-SO-SKIPPED
063400         MOVE WS-RUN-DATE           TO WS-RPT-DATE
063500         MOVE 'AUTOPAY'             TO WS-RPT-EVENT
063600         MOVE SO-ID(WS-SO-SUB)      TO WS-RPT-KEY
063700         MOVE SO-AMOUNT(WS-SO-SUB)  TO WS-RPT-AMOUNT
063800         MOVE 'SKIPPED-NSF'         TO WS-RPT-DISPOSITION
063900         PERFORM 9100-WRITE-DETAIL-LINE
064000         GO TO 2450-AUTOPAY-FALLBACK-EXIT.
064100     SUBTRACT SO-AMOUNT(WS-SO-SUB) FROM ACC-BALANCE(WS-FOUND-SUB).
064200     MOVE 'BILL-PAYMENT'   TO WS-LS-TYPE.
064300     MOVE SO-SOURCE-IBAN(WS-SO-SUB) TO WS-LS-FROM-IBAN.
064400     MOVE SPACES            TO WS-LS-TO-IBAN.
064500     MOVE SO-AMOUNT(WS-SO-SUB) TO WS-LS-AMOUNT.
064600     STRING 'Auto-pay ' DELIMITED BY SIZE
064700            SO-PROVIDER(WS-SO-SUB) DELIMITED BY '  '
064800            ' (Standing Order)' DELIMITED BY SIZE
064900            INTO WS-LS-DESCRIPTION.
065000     MOVE ACC-BALANCE(WS-FOUND-SUB) TO WS-LS-BALANCE-AFTER.
065100     PERFORM 3900-WRITE-LEDGER-RECORD.
065200     MOVE 'Y' TO WS-SO-ADVANCE-SW.
065300     MOVE WS-RUN-DATE           TO WS-RPT-DATE.
065400     MOVE 'AUTOPAY'             TO WS-RPT-EVENT.
065500     MOVE SO-ID(WS-SO-SUB)      TO WS-RPT-KEY.
065600     MOVE SO-AMOUNT(WS-SO-SUB)  TO WS-RPT-AMOUNT.
065700     MOVE 'POSTED'              TO WS-RPT-DISPOSITION.
065800     PERFORM 9100-WRITE-DETAIL-LINE.
065900 2450-AUTOPAY-FALLBACK-EXIT.
066000     EXIT.
066100*
066200*-----------------------------------------------------------
066300* U1-R4 - DAILY INTEREST ACCRUAL, EVERY ACCOUNT, ANY STATUS
066400*-----------------------------------------------------------
066500 2500-DAILY-ACCRUAL.
066600     MOVE 1 TO WS-ACCT-SUB.
066700     PERFORM 2510-ACCRUE-ONE-ACCOUNT
066800         VARYING WS-ACCT-SUB FROM 1 BY 1
066900         UNTIL WS-ACCT-SUB > WS-ACCOUNT-COUNT.
067000*
067100 2510-ACCRUE-ONE-ACCOUNT.
067200     COMPUTE WS-DAILY-RATE ROUNDED =
067300         ACC-INTEREST-RATE(WS-ACCT-SUB) / 365.
067400     COMPUTE WS-DAY-INTEREST ROUNDED =
067500         ACC-BALANCE(WS-ACCT-SUB) * WS-DAILY-RATE.
067600     ADD WS-DAY-INTEREST TO ACC-ACCRUED-INT(WS-ACCT-SUB).
067700*
067800*-----------------------------------------------------------
067900* U1-R5 - MONTH-END CAPITALIZATION
068000*-----------------------------------------------------------
068100 2700-CAPITALIZE-INTEREST.
068200     MOVE 1 TO WS-ACCT-SUB.
068300     PERFORM 2710-CAPITALIZE-ONE-ACCOUNT
068400         VARYING WS-ACCT-SUB FROM 1 BY 1
068500         UNTIL WS-ACCT-SUB > WS-ACCOUNT-COUNT.
068600*
068700 2710-CAPITALIZE-ONE-ACCOUNT.
068800     COMPUTE WS-CAP-AMOUNT ROUNDED = ACC-ACCRUED-INT(WS-ACCT-SUB).
068900     ADD WS-CAP-AMOUNT TO ACC-BALANCE(WS-ACCT-SUB).
069000     MOVE 0 TO ACC-ACCRUED-INT(WS-ACCT-SUB).
069100     ADD WS-CAP-AMOUNT TO WS-TOTAL-INTEREST-CAP.
069200     MOVE 'INTEREST'     TO WS-LS-TYPE.
069300     MOVE SPACES         TO WS-LS-FROM-IBAN.
069400     MOVE ACC-IBAN(WS-ACCT-SUB) TO WS-LS-TO-IBAN.
069500     MOVE WS-CAP-AMOUNT  TO WS-LS-AMOUNT.
069600     MOVE 'Monthly interest' TO WS-LS-DESCRIPTION.
069700     MOVE ACC-BALANCE(WS-ACCT-SUB) TO WS-LS-BALANCE-AFTER.
069800     PERFORM 3900-WRITE-LEDGER-RECORD.
069900     MOVE WS-RUN-DATE             TO WS-RPT-DATE.
070000     MOVE 'INTEREST'              TO WS-RPT-EVENT.
070100     MOVE ACC-IBAN(WS-ACCT-SUB)   TO WS-RPT-KEY.
070200     MOVE WS-CAP-AMOUNT           TO WS-RPT-AMOUNT.
070300     MOVE 'POSTED'                TO WS-RPT-DISPOSITION.
070400     PERFORM 9100-WRITE-DETAIL-LINE.
070500*
070600*-----------------------------------------------------------
070700* U1-R6 - MONTH-END BUSINESS MAINTENANCE FEE
070800*-----------------------------------------------------------
070900 2800-CHARGE-MAINT-FEES.
071000     MOVE 1 TO WS-ACCT-SUB.
071100     PERFORM 2810-CHARGE-ONE-ACCOUNT
071200         VARYING WS-ACCT-SUB FROM 1 BY 1
071300         UNTIL WS-ACCT-SUB > WS-ACCOUNT-COUNT.
071400*
071500 2810-CHARGE-ONE-ACCOUNT.                                         T-0349  
071600     IF ACC-TYPE(WS-ACCT-SUB) NOT = 'BUSINESS'
071700         GO TO 2810-CHARGE-ONE-ACCOUNT-EXIT.
071800     IF ACC-STATUS(WS-ACCT-SUB) NOT = 'ACTIVE'
071900         GO TO 2810-CHARGE-ONE-ACCOUNT-EXIT.
072000     IF ACC-BALANCE(WS-ACCT-SUB) >= ACC-MAINT-FEE(WS-ACCT-SUB)
072100         MOVE ACC-MAINT-FEE(WS-ACCT-SUB) TO WS-FEE-CHARGED
072200     ELSE
072300         MOVE ACC-BALANCE(WS-ACCT-SUB) TO WS-FEE-CHARGED.
072400     SUBTRACT WS-FEE-CHARGED FROM ACC-BALANCE(WS-ACCT-SUB).
072500     IF WS-FEE-CHARGED NOT > 0
072600         GO TO 2810-CHARGE-ONE-ACCOUNT-EXIT.
072700     ADD WS-FEE-CHARGED TO WS-TOTAL-MAINT-FEES.
072800     MOVE 'MAINT-FEE'    TO WS-LS-TYPE.
072900     MOVE ACC-IBAN(WS-ACCT-SUB) TO WS-LS-FROM-IBAN.
073000     MOVE SPACES         TO WS-LS-TO-IBAN.
073100     MOVE WS-FEE-CHARGED TO WS-LS-AMOUNT.
073200     MOVE 'Monthly maintenance fee' TO WS-LS-DESCRIPTION.
073300     MOVE ACC-BALANCE(WS-ACCT-SUB) TO WS-LS-BALANCE-AFTER.
073400     PERFORM 3900-WRITE-LEDGER-RECORD.
073500     MOVE WS-RUN-DATE            TO WS-RPT-DATE.
073600     MOVE 'MAINT-FEE'            TO WS-RPT-EVENT.
073700     MOVE ACC-IBAN(WS-ACCT-SUB)  TO WS-RPT-KEY.
073800     MOVE WS-FEE-CHARGED         TO WS-RPT-AMOUNT.
073900     MOVE 'POSTED'               TO WS-RPT-DISPOSITION.
074000     PERFORM 9100-WRITE-DETAIL-LINE.
074100 2810-CHARGE-ONE-ACCOUNT-EXIT.
074200     EXIT.
074300*
074400*-----------------------------------------------------------
074500* U2-R2 - INTERNAL TRANSFER, DOUBLE ENTRY OUT THEN IN
074600* USES WS-FOUND-FROM-SUB / WS-FOUND-TO-SUB / WS-LS-DESCRIPTION
074700* SET BY THE CALLER
074800*-----------------------------------------------------------
074900 3100-DO-INTERNAL-TRANSFER.
075000     SUBTRACT SO-AMOUNT(WS-SO-SUB)
075100         FROM ACC-BALANCE(WS-FOUND-FROM-SUB).
075200     ADD SO-AMOUNT(WS-SO-SUB) TO ACC-BALANCE(WS-FOUND-TO-SUB).
075300     MOVE 'TRANSFER-OUT'  TO WS-LS-TYPE.
075400     MOVE ACC-IBAN(WS-FOUND-FROM-SUB) TO WS-LS-FROM-IBAN.
075500     MOVE ACC-IBAN(WS-FOUND-TO-SUB)   TO WS-LS-TO-IBAN.
075600     MOVE SO-AMOUNT(WS-SO-SUB)        TO WS-LS-AMOUNT.
075700     MOVE ACC-BALANCE(WS-FOUND-FROM-SUB) TO WS-LS-BALANCE-AFTER.
075800     PERFORM 3900-WRITE-LEDGER-RECORD.
075900     MOVE 'TRANSFER-IN'   TO WS-LS-TYPE.
076000     MOVE ACC-BALANCE(WS-FOUND-TO-SUB) TO WS-LS-BALANCE-AFTER.
076100     PERFORM 3900-WRITE-LEDGER-RECORD.
076200*
076300*-----------------------------------------------------------
076400* U2-R5/R6 - COMMON LEDGER WRITE, NEXT ID, BATCH TIMESTAMP
076500*-----------------------------------------------------------
076600 3900-WRITE-LEDGER-RECORD.
076700     ADD 1 TO WS-NEXT-TRN-ID.
076800     MOVE WS-NEXT-TRN-ID       TO TRN-ID OF TRN-RECORD.
076900     MOVE WS-RUN-DATE          TO TRN-TS-DATE OF TRN-TIMESTAMP-R.
077000     MOVE 0                    TO TRN-TS-TIME OF TRN-TIMESTAMP-R.
077100     MOVE WS-LS-AMOUNT         TO TRN-AMOUNT OF TRN-RECORD.
077200     MOVE WS-LS-TYPE           TO TRN-TYPE OF TRN-RECORD.
077300     MOVE WS-LS-DESCRIPTION    TO TRN-DESCRIPTION OF TRN-RECORD.
077400     MOVE WS-LS-BALANCE-AFTER  TO TRN-BALANCE-AFTER OF TRN-RECORD.
077500     MOVE WS-LS-FROM-IBAN      TO TRN-FROM-IBAN OF TRN-RECORD.
077600     MOVE WS-LS-TO-IBAN        TO TRN-TO-IBAN OF TRN-RECORD.
077700     MOVE 'COMPLETED'          TO TRN-STATUS OF TRN-RECORD.
077800     WRITE TRN-FILE-REC FROM TRN-RECORD.
077900     ADD 1 TO WS-LEDGER-RECORDS-WRITTEN.
078000*
078100*-----------------------------------------------------------
078200* U4-R3 - SCHEDULE ADVANCE, SAME ARITHMETIC AS BOTMAINT'S
078300* SCHEDULE INITIALIZATION - THIS SHOP DOES NOT CALL
078400* SUBPROGRAMS SO THE DAY-CLAMP LOGIC IS CARRIED HERE TOO
078500* ACTS ON THE LIVE WS-SO-SUB ENTRY - CALLED ONLY FROM 2310 AND
078600* 2410 WHILE WS-SO-SUB IS STILL POINTING AT THE ORDER BEING
078700* PROCESSED, SAME AS BOTMAINT REFERENCES WS-STORDER-COUNT
078800* DIRECTLY IN 4500/8800 RATHER THAN COPYING IT TO A SCRATCH ITEM
078900*-----------------------------------------------------------
079000 4600-ADVANCE-SO-SCHEDULE.
079100     MOVE SO-FREQ-MONTHS(WS-SO-SUB) TO WS-DW-MONTHS-TO-ADD.
079200     IF WS-DW-MONTHS-TO-ADD = 0
079300         MOVE 1 TO WS-DW-MONTHS-TO-ADD.
079400     MOVE SO-NEXT-EXEC-DATE(WS-SO-SUB) TO WS-DW-CANDIDATE-DATE.
079500     PERFORM 8800-ADD-MONTHS-CLAMP.
079600     MOVE WS-DW-CANDIDATE-DATE TO SO-NEXT-EXEC-DATE(WS-SO-SUB).
079700*
079800*-----------------------------------------------------------
079900* U6 - LOOKUP BY IBAN, PLAIN SUBSCRIPTED SCAN
080000* INPUT  - WS-SEARCH-IBAN     OUTPUT - WS-FOUND-SUB (0 = NONE)
080100*-----------------------------------------------------------
080200 6000-FIND-ACCOUNT-BY-IBAN.
080300     MOVE 0 TO WS-FOUND-SUB.
080400     MOVE 1 TO WS-SUB.
080500     PERFORM 6010-CHECK-ONE-ACCOUNT
080600         VARYING WS-SUB FROM 1 BY 1
080700         UNTIL WS-SUB > WS-ACCOUNT-COUNT.
080800*
080900 6010-CHECK-ONE-ACCOUNT.
081000     IF ACC-IBAN(WS-SUB) = WS-SEARCH-IBAN
081100         MOVE WS-SUB TO WS-FOUND-SUB.
081200*
081300*-----------------------------------------------------------
081400* REWRITE MASTERS / SYSTEM STATE
081500*-----------------------------------------------------------
081600 8000-REWRITE-ACCOUNTS.
081700     OPEN OUTPUT ACC-MASTER-FILE.
081800     MOVE 1 TO WS-ACCT-SUB.
081900     PERFORM 8010-WRITE-ONE-ACCOUNT
082000         VARYING WS-ACCT-SUB FROM 1 BY 1
082100         UNTIL WS-ACCT-SUB > WS-ACCOUNT-COUNT.
082200     CLOSE ACC-MASTER-FILE.
082300*
082400 8010-WRITE-ONE-ACCOUNT.
082500     MOVE WS-ACCOUNT-ENTRY(WS-ACCT-SUB) TO ACC-RECORD.
082600     WRITE ACC-FILE-REC FROM ACC-RECORD.
082700*
082800 8100-REWRITE-BILLS.
082900     OPEN OUTPUT BIL-MASTER-FILE.
083000     MOVE 1 TO WS-BILL-SUB.
083100     PERFORM 8110-WRITE-ONE-BILL
083200         VARYING WS-BILL-SUB FROM 1 BY 1
083300         UNTIL WS-BILL-SUB > WS-BILL-COUNT.
083400     CLOSE BIL-MASTER-FILE.
083500*
083600 8110-WRITE-ONE-BILL.
083700     MOVE WS-BILL-ENTRY(WS-BILL-SUB) TO BIL-RECORD.
083800     WRITE BIL-FILE-REC FROM BIL-RECORD.
083900*
084000 8200-REWRITE-STORDERS.
084100     OPEN OUTPUT SO-MASTER-FILE.
084200     MOVE 1 TO WS-SO-SUB.
084300     PERFORM 8210-WRITE-ONE-STORDER
084400         VARYING WS-SO-SUB FROM 1 BY 1
084500         UNTIL WS-SO-SUB > WS-STORDER-COUNT.
084600     CLOSE SO-MASTER-FILE.
084700*
084800 8210-WRITE-ONE-STORDER.
084900     MOVE WS-STORDER-ENTRY(WS-SO-SUB) TO SO-RECORD.
085000     WRITE SO-FILE-REC FROM SO-RECORD.
085100*
085200 8300-REWRITE-SYSTEM-STATE.
085300     OPEN OUTPUT SYS-STATE-FILE.
085400     MOVE WS-RUN-DATE TO SYS-CURRENT-DATE OF SYS-RECORD.
085500     WRITE SYS-FILE-REC FROM SYS-RECORD.
085600     CLOSE SYS-STATE-FILE.
085700*
085800*-----------------------------------------------------------
085900* DATE ARITHMETIC HELPERS - LEAP YEAR / DAYS IN MONTH /
086000* ADD-MONTHS-WITH-CLAMP.  SAME PARAGRAPHS AS BOTMAINT.CBL,
086100* CARRIED HERE UNCHANGED BECAUSE THIS SHOP DOES NOT CALL
086200* SUBPROGRAMS FOR SMALL UTILITY ARITHMETIC
086300*-----------------------------------------------------------
086400* LEAP YEAR TEST - DIVISIBLE BY 4, NOT BY 100 UNLESS BY 400
086500 8600-IS-LEAP-YEAR.                                               Y2K-17  
086600     MOVE 'N' TO WS-DW-LEAP-SW.
086700     DIVIDE WS-DW-YYYY BY 4 GIVING WS-SUB
086800         REMAINDER WS-DW-MM-TOTAL.
086900     IF WS-DW-MM-TOTAL NOT = 0
087000         GO TO 8600-IS-LEAP-YEAR-EXIT.
087100     MOVE 'Y' TO WS-DW-LEAP-SW.
087200     DIVIDE WS-DW-YYYY BY 100 GIVING WS-SUB
087300         REMAINDER WS-DW-MM-TOTAL.
087400     IF WS-DW-MM-TOTAL NOT = 0
087500         GO TO 8600-IS-LEAP-YEAR-EXIT.
087600     MOVE 'N' TO WS-DW-LEAP-SW.
087700     DIVIDE WS-DW-YYYY BY 400 GIVING WS-SUB
087800         REMAINDER WS-DW-MM-TOTAL.
087900     IF WS-DW-MM-TOTAL = 0
088000         MOVE 'Y' TO WS-DW-LEAP-SW.
088100 8600-IS-LEAP-YEAR-EXIT.
088200     EXIT.
088300*
088400 8700-DAYS-IN-MONTH.
088500     MOVE CON-MONTH-LEN(WS-DW-MM) TO WS-DW-DAYS-IN-MONTH.
088600     IF WS-DW-MM = 2 AND WS-DW-IS-LEAP
088700         MOVE 29 TO WS-DW-DAYS-IN-MONTH.
088800*
088900* ADD WS-DW-MONTHS-TO-ADD MONTHS TO THE CANDIDATE DATE AND
089000* RE-CLAMP THE DAY TO THE NEW MONTH'S LENGTH - SAME LOGIC AS
089100* BOTMAINT'S SCHEDULE-INITIALIZATION CLAMP
089200 8800-ADD-MONTHS-CLAMP.
089300     ADD WS-DW-MONTHS-TO-ADD TO WS-DW-CD-MM GIVING WS-DW-MM-TOTAL.
089400     PERFORM 8810-ROLL-YEAR UNTIL WS-DW-MM-TOTAL NOT > 12.
089500     MOVE WS-DW-MM-TOTAL TO WS-DW-CD-MM.
089600     MOVE WS-DW-CD-YYYY TO WS-DW-YYYY.
089700     MOVE WS-DW-CD-MM   TO WS-DW-MM.
089800     PERFORM 8600-IS-LEAP-YEAR.
089900     PERFORM 8700-DAYS-IN-MONTH.
090000     IF SO-EXEC-DAY(WS-SO-SUB) < WS-DW-DAYS-IN-MONTH
090100         MOVE SO-EXEC-DAY(WS-SO-SUB) TO WS-DW-CD-DD
090200     ELSE
090300         MOVE WS-DW-DAYS-IN-MONTH TO WS-DW-CD-DD.
090400*
090500 8810-ROLL-YEAR.
090600     SUBTRACT 12 FROM WS-DW-MM-TOTAL.
090700     ADD 1 TO WS-DW-CD-YYYY.
090800*
090900*-----------------------------------------------------------
091000* DAY-END RUN REPORT
091100*-----------------------------------------------------------
091200 9000-WRITE-HEADING.
091300     MOVE SPACES TO RPT-LINE.
091400     MOVE CON-BANK-NAME TO RPT-HDG-BANK.
091500     MOVE 'DAY-END RUN'  TO RPT-HDG-LIT-RUN.
091600     MOVE WS-FIRST-RUN-DATE TO WS-DATE-TO-EDIT.
091700     PERFORM 9050-EDIT-DATE.
091800     MOVE WS-DATE-EDIT TO RPT-HDG-FROM-DATE.
091900     MOVE '  TO  '     TO RPT-HDG-ARROW.
092000     MOVE WS-TARGET-DATE TO WS-DATE-TO-EDIT.
092100     PERFORM 9050-EDIT-DATE.
092200     MOVE WS-DATE-EDIT TO RPT-HDG-TO-DATE.
092300     WRITE RPT-FILE-REC FROM RPT-LINE.
092400*
092500* EDIT WS-DATE-TO-EDIT (YYYYMMDD) INTO WS-DATE-EDIT AS
092600* YYYY/MM/DD FOR THE HEADING LINE
092700 9050-EDIT-DATE.
092800     STRING WS-DTE-YYYY '/' WS-DTE-MM '/' WS-DTE-DD
092900         DELIMITED BY SIZE INTO WS-DATE-EDIT.
093000*
093100 9100-WRITE-DETAIL-LINE.
093200     MOVE SPACES TO RPT-LINE.
093300     MOVE WS-RPT-DATE           TO RPT-DTL-DATE.
093400     MOVE WS-RPT-EVENT          TO RPT-DTL-EVENT.
093500     MOVE WS-RPT-KEY            TO RPT-DTL-KEY.
093600     MOVE WS-RPT-AMOUNT         TO RPT-DTL-AMOUNT.
093700     MOVE WS-RPT-DISPOSITION    TO RPT-DTL-DISPOSITION.
093800     WRITE RPT-FILE-REC FROM RPT-LINE.
093900     ADD 1 TO WS-DAY-EVENT-COUNT.
094000*
094100 9200-WRITE-TOTALS.
094200     MOVE SPACES TO RPT-LINE.
094300     MOVE 'DAYS PROCESSED                       ' TO RPT-TOT-LIT.
094400     MOVE WS-DAYS-PROCESSED TO RPT-TOT-VALUE.
094500     WRITE RPT-FILE-REC FROM RPT-LINE.
094600     MOVE SPACES TO RPT-LINE.
094700     MOVE 'BILLS MARKED OVERDUE                 ' TO RPT-TOT-LIT.
094800     MOVE WS-BILLS-OVERDUE TO RPT-TOT-VALUE.
094900     WRITE RPT-FILE-REC FROM RPT-LINE.
095000     MOVE SPACES TO RPT-LINE.
095100     MOVE 'STANDING ORDERS EXECUTED             ' TO RPT-TOT-LIT.
095200     MOVE WS-SO-EXECUTED TO RPT-TOT-VALUE.
095300     WRITE RPT-FILE-REC FROM RPT-LINE.
095400     MOVE SPACES TO RPT-LINE.
095500     MOVE 'STANDING ORDERS SKIPPED - NSF        ' TO RPT-TOT-LIT.
095600     MOVE WS-SO-SKIPPED TO RPT-TOT-VALUE.
095700     WRITE RPT-FILE-REC FROM RPT-LINE.
095800     MOVE SPACES TO RPT-LINE.
095900     MOVE 'TOTAL INTEREST CAPITALIZED           ' TO RPT-TOT-LIT.
096000     MOVE WS-TOTAL-INTEREST-CAP TO RPT-TOT-VALUE.
096100     WRITE RPT-FILE-REC FROM RPT-LINE.
096200     MOVE SPACES TO RPT-LINE.
096300     MOVE 'TOTAL MAINTENANCE FEES CHARGED       ' TO RPT-TOT-LIT.
096400     MOVE WS-TOTAL-MAINT-FEES TO RPT-TOT-VALUE.
096500     WRITE RPT-FILE-REC FROM RPT-LINE.
096600     MOVE SPACES TO RPT-LINE.
096700     MOVE 'LEDGER RECORDS WRITTEN               ' TO RPT-TOT-LIT.
096800     MOVE WS-LEDGER-RECORDS-WRITTEN TO RPT-TOT-VALUE.
096900     WRITE RPT-FILE-REC FROM RPT-LINE.
097000*
097100* CONTROL BREAK - ONE LINE PER DAY PROCESSED, EVENT COUNT
097200 9300-WRITE-DAY-BREAK-LINE.                                       AF01033 
097300     MOVE SPACES TO RPT-LINE.
097400     MOVE 'EVENTS FOR BUSINESS DATE'  TO RPT-BRK-LIT.
097500     MOVE WS-RUN-DATE                 TO RPT-BRK-DATE.
097600     MOVE ' - EVENT COUNT'            TO RPT-BRK-LIT2.
097700     MOVE WS-DAY-EVENT-COUNT          TO RPT-BRK-COUNT.
097800     WRITE RPT-FILE-REC FROM RPT-LINE.
097900     MOVE 0 TO WS-DAY-EVENT-COUNT.
