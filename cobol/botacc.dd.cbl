000100*---------------------------------------------------------------
000200* BOTACC  -  ACCOUNTS MASTER RECORD LAYOUT
000300* ONE RECORD PER PERSONAL OR BUSINESS ACCOUNT
000400* FIXED 120 BYTE LINE-SEQUENTIAL RECORD
000500*---------------------------------------------------------------
000600 01  ACC-RECORD.
000700     05  ACC-TYPE                   PIC X(08).
000800         88  ACC-IS-PERSONAL            VALUE 'PERSONAL'.
000900         88  ACC-IS-BUSINESS            VALUE 'BUSINESS'.
001000     05  ACC-IBAN                   PIC X(20).
001100     05  ACC-IBAN-R REDEFINES ACC-IBAN.
001200         10  ACC-IBAN-CC            PIC X(02).
001300         10  ACC-IBAN-TYPE-CODE     PIC X(03).
001400         10  ACC-IBAN-SEQ           PIC 9(15).
001500     05  ACC-BALANCE                PIC S9(13)V99.
001600     05  ACC-STATUS                 PIC X(08).
001700         88  ACC-IS-ACTIVE               VALUE 'ACTIVE'.
001800         88  ACC-IS-INACTIVE             VALUE 'INACTIVE'.
001900         88  ACC-IS-FROZEN               VALUE 'FROZEN'.
002000         88  ACC-IS-CLOSED               VALUE 'CLOSED'.
002100     05  ACC-INTEREST-RATE          PIC V9(5).
002200     05  ACC-ACCRUED-INT            PIC S9(11)V9(8).
002300     05  ACC-OWNER-USERNAME         PIC X(20).
002400     05  ACC-MAINT-FEE              PIC S9(07)V99.
002500* PAD TO 120 - REPORT SUB-TOTALS BUILT OVER THIS AREA
002600     05  FILLER                     PIC X(16).
