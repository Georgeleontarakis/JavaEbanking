000100*---------------------------------------------------------------
000200* BOTSO  -  STANDING ORDERS MASTER RECORD LAYOUT
000300* ONE RECORD PER RECURRING TRANSFER OR AUTO BILL-PAY ORDER
000400* FIXED 220 BYTE LINE-SEQUENTIAL RECORD
000500*---------------------------------------------------------------
000600 01  SO-RECORD.
000700     05  SO-ID                      PIC X(08).
000800     05  SO-ID-R REDEFINES SO-ID.
000900         10  SO-ID-LIT              PIC X(02).
001000         10  SO-ID-SEQ              PIC 9(06).
001100     05  SO-TYPE                    PIC X(12).
001200         88  SO-IS-TRANSFER             VALUE 'TRANSFER'.
001300         88  SO-IS-BILLPAY              VALUE 'BILL-PAYMENT'.
001400     05  SO-AMOUNT                  PIC S9(11)V99.
001500     05  SO-FREQ-MONTHS             PIC 9(02).
001600     05  SO-EXEC-DAY                PIC 9(02).
001700     05  SO-NEXT-EXEC-DATE          PIC 9(08).
001800     05  SO-NEXT-EXEC-DATE-R REDEFINES SO-NEXT-EXEC-DATE.
001900         10  SO-NED-YYYY            PIC 9(04).
002000         10  SO-NED-MM              PIC 9(02).
002100         10  SO-NED-DD              PIC 9(02).
002200     05  SO-STATUS                  PIC X(09).
002300         88  SO-IS-ACTIVE               VALUE 'ACTIVE'.
002400         88  SO-IS-PAUSED               VALUE 'PAUSED'.
002500         88  SO-IS-CANCELLED            VALUE 'CANCELLED'.
002600         88  SO-IS-COMPLETED            VALUE 'COMPLETED'.
002700     05  SO-SOURCE-IBAN             PIC X(20).
002800     05  SO-DEST-IBAN               PIC X(20).
002900     05  SO-RF-CODE                 PIC X(10).
003000     05  SO-PROVIDER                PIC X(30).
003100     05  SO-DESCRIPTION             PIC X(60).
003200     05  SO-OWNER-USERNAME          PIC X(20).
003300* PAD TO 220
003400     05  FILLER                     PIC X(06).
