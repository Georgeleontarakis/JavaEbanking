000100*---------------------------------------------------------------
000200* BOTMAINT  -  BANK OF TUC  -  MASTER FILE ADD / ONBOARDING RUN
000300*
000400* READS THE DAILY BRANCH-ADD-REQUEST FILE (NEW CUSTOMERS, NEW
000500* ACCOUNTS, CO-OWNER LINKS, BILLS ISSUED, STANDING ORDERS SET
000600* UP AT THE BRANCH) AND APPENDS THE MATCHING MASTER FILES.
000700* ASSIGNS EVERY GENERATED ID/IBAN/RF-CODE USED ELSEWHERE IN THE
000800* SYSTEM - THIS IS THE ONLY JOB STEP THAT MANUFACTURES THEM.
000900*---------------------------------------------------------------
001000* CHANGE LOG
001100*---------------------------------------------------------------
001200* 03/14/1989  R.KOSTAS    ORIGINAL - USERS AND ACCOUNTS ADD ONLY
001300* 07/02/1989  R.KOSTAS    ADDED CO-OWNER LINK REQUESTS
001400* 11/30/1989  P.ANDROU    BILL-ADD REQUESTS, RF CODE ASSIGNMENT
001500* 02/19/1990  P.ANDROU    FIX - RF SEQUENCE NOT RESTARTING AT
001600*                         1000 ON AN EMPTY BILLS MASTER  T-0091
001700* 08/08/1990  R.KOSTAS    STANDING ORDER ADD REQUESTS, SCHEDULE
001800*                         INIT LOGIC MOVED IN FROM THE BRANCH
001900*                         TELLER SCREEN PROGRAM PER OPS REQ 114
002000* 01/05/1991  R.KOSTAS    BUSINESS ACCOUNTS REJECT A SECOND
002100*                         CO-OWNER LINK REQUEST - AUDIT FINDING
002200* 06/17/1992  N.PAPPAS    DEFAULT INTEREST RATE PULLED FROM THE
002300*                         CONSTANTS COPYBOOK INSTEAD OF A
002400*                         LITERAL HERE  T-0233
002500* 09/23/1993  N.PAPPAS    RAISED USER/ACCOUNT/BILL TABLE SIZES
002600*                         FOR THE PIRAEUS BRANCH CONVERSION
002700* 04/11/1994  P.ANDROU    ADMIN-LEVEL DEFAULTS TO 01 - REQUESTS
002800*                         NO LONGER CARRY IT  T-0301
002900* 10/02/1995  R.KOSTAS    VAT NUMBER MOVE FIXED FOR BUSINESS
003000*                         USER RECORDS - WAS LEFT BLANK  T-0355
003100* 03/03/1997  N.PAPPAS    STANDING ORDER DAY-CLAMP REWORKED TO
003200*                         SHARE THE MONTH-LENGTH TABLE  T-0410
003300* 12/28/1998  N.PAPPAS    YEAR 2000 REVIEW - ALL WORKING DATES
003400*                         ARE ALREADY FULL 9(08) YYYYMMDD, NO
003500*                         WINDOWING LOGIC IN THIS PROGRAM  Y2K-14
003600* 06/19/2001  P.ANDROU    ADD-REQUEST RECORD WIDENED TO 200 -
003700*                         ROOM FOR THE STANDING ORDER FIELDS
003800*                         ADDED LAST YEAR  T-0488
003900* 02/14/2004  D.MELAS     RUN REPORT NOW SHOWS COUNTS BY REQUEST
004000*                         TYPE INSTEAD OF ONE GRAND TOTAL  T-0552
004100* 05/11/2006  D.MELAS     NEW-USER REQUEST NOW REJECTED WHEN THE
004200*                         USERNAME IS ALREADY ON THE MASTER -
004300*                         BRANCH HAD ISSUED TWO CUSTOMERS THE
004400*                         SAME LOGON  AUDIT FINDING 06-042
004500* 08/22/2007  P.ANDROU    BILL-ID AND STANDING-ORDER-ID BUILT
004600*                         WITH A MOVE THROUGH A REDEFINES NOW,
004700*                         NOT STRING - COMPILER UPGRADE REJECTED
004800*                         STRINGING A PACKED COUNTER  T-0568
004900* 11/09/2007  P.ANDROU    BILL AND STANDING ORDER PROVIDER NAMES
005000*                         FOLDED TO UPPER CASE ON ADD SO THE
005100*                         BILL-PAY PROVIDER MATCH IN BOTDYEND IS
005200*                         GENUINELY CASE-INSENSITIVE  T-0579
005300* 02/04/2008  P.ANDROU    NEW STANDING ORDER'S FIRST NEXT-EXEC
005400*                         DATE WAS BUILT FROM AN UNSPLIT 8-DIGIT
005500*                         REQUEST DATE - YEAR/MONTH CAME OUT AS
005600*                         GARBAGE.  ADR-REQ-DATE NOW REDEFINED
005700*                         YYYY/MM/DD LIKE EVERYTHING ELSE  T-0580
005800*---------------------------------------------------------------
005900 IDENTIFICATION DIVISION.
006000 PROGRAM-ID.    BOTMAINT.
006100 AUTHOR.        R.KOSTAS.
006200 INSTALLATION.  BANK OF TUC - DEPOSIT SYSTEMS - ATHENS.
006300 DATE-WRITTEN.  03/14/1989.
006400 DATE-COMPILED.
006500 SECURITY.      BANK OF TUC INTERNAL USE ONLY.
006600*---------------------------------------------------------------
006700 ENVIRONMENT DIVISION.
006800*
006900 CONFIGURATION SECTION.
007000 SPECIAL-NAMES.
007100     C01 IS TOP-OF-FORM
007200     CLASS TUC-ALPHA IS 'A' THRU 'Z'
007300     UPSI-0 ON STATUS IS ADD-RUN-DIAG-ON
007400     UPSI-0 OFF STATUS IS ADD-RUN-DIAG-OFF.
007500 INPUT-OUTPUT SECTION.
007600 FILE-CONTROL.
007700     SELECT ADR-REQUEST-FILE  ASSIGN TO UT-ADDREQ
007800            ORGANIZATION IS LINE SEQUENTIAL.
007900     SELECT USR-MASTER-FILE   ASSIGN TO UT-USERS
008000            ORGANIZATION IS LINE SEQUENTIAL.
008100     SELECT ACC-MASTER-FILE   ASSIGN TO UT-ACCTS
008200            ORGANIZATION IS LINE SEQUENTIAL.
008300     SELECT COW-MASTER-FILE   ASSIGN TO UT-COOWN
008400            ORGANIZATION IS LINE SEQUENTIAL.
008500     SELECT BIL-MASTER-FILE   ASSIGN TO UT-BILLS
008600            ORGANIZATION IS LINE SEQUENTIAL.
008700     SELECT SO-MASTER-FILE    ASSIGN TO UT-STORD
008800            ORGANIZATION IS LINE SEQUENTIAL.
008900     SELECT RPT-FILE          ASSIGN TO UT-ADDRPT
009000            ORGANIZATION IS LINE SEQUENTIAL.
009100*
009200 DATA DIVISION.
009300 FILE SECTION.
009400*
009500 FD  ADR-REQUEST-FILE
009600     LABEL RECORDS ARE STANDARD.
009700 01  ADR-REC                        PIC X(200).
009800*
009900 FD  USR-MASTER-FILE
010000     LABEL RECORDS ARE STANDARD.
010100 01  USR-FILE-REC                   PIC X(255).
010200*
010300 FD  ACC-MASTER-FILE
010400     LABEL RECORDS ARE STANDARD.
010500 01  ACC-FILE-REC                   PIC X(120).
010600*
010700 FD  COW-MASTER-FILE
010800     LABEL RECORDS ARE STANDARD.
010900 01  COW-FILE-REC                   PIC X(40).
011000*
011100 FD  BIL-MASTER-FILE
011200     LABEL RECORDS ARE STANDARD.
011300 01  BIL-FILE-REC                   PIC X(160).
011400*
011500 FD  SO-MASTER-FILE
011600     LABEL RECORDS ARE STANDARD.
011700 01  SO-FILE-REC                    PIC X(220).
011800*
011900 FD  RPT-FILE
012000     LABEL RECORDS ARE STANDARD.
012100 01  RPT-FILE-REC                   PIC X(132).
012200*
012300 WORKING-STORAGE SECTION.
012400*
012500     COPY BOTCON.
012600     COPY BOTRPT.
012700     COPY BOTACC.
012800     COPY BOTBIL.
012900     COPY BOTSO.
013000     COPY BOTUSR.
013100     COPY BOTCOW.
013200*
013300* ADD-REQUEST WORKING LAYOUT - MOVED IN FROM ADR-REC EACH READ
013400*
013500 01  ADR-REQUEST-REC.
013600     05  ADR-REQ-TYPE               PIC X(10).
013700         88  ADR-IS-USER                VALUE 'USER'.
013800         88  ADR-IS-ACCOUNT             VALUE 'ACCOUNT'.
013900         88  ADR-IS-COOWNER             VALUE 'COOWNER'.
014000         88  ADR-IS-BILL                VALUE 'BILL'.
014100         88  ADR-IS-STORDER             VALUE 'STORDER'.
014200     05  ADR-REQ-DATE               PIC 9(08).
014300     05  ADR-REQ-DATE-R REDEFINES ADR-REQ-DATE.
014400         10  ADR-RD-YYYY            PIC 9(04).
014500         10  ADR-RD-MM              PIC 9(02).
014600         10  ADR-RD-DD              PIC 9(02).
014700     05  ADR-DETAIL                 PIC X(182).
014800     05  ADR-USER-DETAIL REDEFINES ADR-DETAIL.
014900         10  ADR-USR-TYPE           PIC X(10).
015000         10  ADR-USR-USERNAME       PIC X(20).
015100         10  ADR-USR-PASSWORD       PIC X(44).
015200         10  ADR-USR-PHONE          PIC X(15).
015300         10  ADR-USR-FULLNAME       PIC X(40).
015400         10  ADR-USR-ADDRESS        PIC X(40).
015500         10  ADR-USR-VAT            PIC X(12).
015600         10  FILLER                 PIC X(01).
015700     05  ADR-ACCOUNT-DETAIL REDEFINES ADR-DETAIL.
015800         10  ADR-ACC-TYPE           PIC X(08).
015900         10  ADR-ACC-OWNER          PIC X(20).
016000         10  ADR-ACC-RATE           PIC V9(05).
016100         10  ADR-ACC-FEE            PIC S9(07)V99.
016200         10  ADR-ACC-COOWNER        PIC X(20).
016300         10  FILLER                 PIC X(120).
016400     05  ADR-BILL-DETAIL REDEFINES ADR-DETAIL.
016500         10  ADR-BIL-PROVIDER       PIC X(30).
016600         10  ADR-BIL-AMOUNT         PIC S9(11)V99.
016700         10  ADR-BIL-DUE-DATE       PIC 9(08).
016800         10  ADR-BIL-OWNER          PIC X(20).
016900         10  ADR-BIL-ISSUER         PIC X(20).
017000         10  ADR-BIL-RF-CODE        PIC X(10).
017100         10  FILLER                 PIC X(81).
017200     05  ADR-STORDER-DETAIL REDEFINES ADR-DETAIL.
017300         10  ADR-SO-TYPE            PIC X(12).
017400         10  ADR-SO-AMOUNT          PIC S9(11)V99.
017500         10  ADR-SO-FREQ            PIC 9(02).
017600         10  ADR-SO-EXEC-DAY        PIC 9(02).
017700         10  ADR-SO-SOURCE-IBAN     PIC X(20).
017800         10  ADR-SO-DEST-IBAN       PIC X(20).
017900         10  ADR-SO-RF-CODE         PIC X(10).
018000         10  ADR-SO-PROVIDER        PIC X(30).
018100         10  ADR-SO-OWNER           PIC X(20).
018200         10  ADR-SO-DESC            PIC X(30).
018300         10  FILLER                 PIC X(23).
018400     05  ADR-COOWNER-DETAIL REDEFINES ADR-DETAIL.
018500         10  ADR-COW-IBAN           PIC X(20).
018600         10  ADR-COW-USERNAME       PIC X(20).
018700         10  FILLER                 PIC X(142).
018800*
018900* IN-MEMORY MASTER TABLES - LOADED AT START, REWRITTEN AT END
019000*
019100 01  WS-USER-TABLE.
019200     05  WS-USER-ENTRY OCCURS 5000 TIMES.
019300         10  USR-TYPE               PIC X(10).
019400         10  USR-ID                 PIC X(09).
019500         10  USR-USERNAME           PIC X(20).
019600         10  USR-PASSWORD-HASH      PIC X(44).
019700         10  USR-PHONE              PIC X(15).
019800         10  USR-FAILED-ATTEMPTS    PIC 9(02).
019900         10  USR-LOCKED             PIC X(01).
020000         10  USR-FULL-NAME          PIC X(40).
020100         10  USR-ADDRESS            PIC X(40).
020200         10  USR-VAT-NUMBER         PIC X(12).
020300         10  USR-BUSINESS-NAME      PIC X(40).
020400         10  USR-ADMIN-LEVEL        PIC 9(02).
020500     05  FILLER                     PIC X(01).
020600 01  WS-USER-COUNT                  PIC 9(05)  COMP.
020700*
020800 01  WS-ACCOUNT-TABLE.
020900     05  WS-ACCOUNT-ENTRY OCCURS 5000 TIMES.
021000         10  ACC-TYPE               PIC X(08).
021100         10  ACC-IBAN               PIC X(20).
021200         10  ACC-BALANCE            PIC S9(13)V99.
021300         10  ACC-STATUS             PIC X(08).
021400         10  ACC-INTEREST-RATE      PIC V9(05).
021500         10  ACC-ACCRUED-INT        PIC S9(11)V9(08).
021600         10  ACC-OWNER-USERNAME     PIC X(20).
021700         10  ACC-MAINT-FEE          PIC S9(07)V99.
021800     05  FILLER                     PIC X(01).
021900 01  WS-ACCOUNT-COUNT                PIC 9(05)  COMP.
022000*
022100 01  WS-COOWNER-TABLE.
022200     05  WS-COOWNER-ENTRY OCCURS 2000 TIMES.
022300         10  COW-IBAN               PIC X(20).
022400         10  COW-USERNAME           PIC X(20).
022500     05  FILLER                     PIC X(01).
022600 01  WS-COOWNER-COUNT                PIC 9(05)  COMP.
022700*
022800 01  WS-BILL-TABLE.
022900     05  WS-BILL-ENTRY OCCURS 5000 TIMES.
023000         10  BIL-ID                 PIC X(10).
023100         10  BIL-PROVIDER           PIC X(30).
023200         10  BIL-AMOUNT             PIC S9(11)V99.
023300         10  BIL-DUE-DATE           PIC 9(08).
023400         10  BIL-STATUS             PIC X(09).
023500         10  BIL-PAID-DATE          PIC 9(14).
023600         10  BIL-RF-CODE            PIC X(10).
023700         10  BIL-OWNER-USERNAME     PIC X(20).
023800         10  BIL-ISSUER-USERNAME    PIC X(20).
023900     05  FILLER                     PIC X(01).
024000 01  WS-BILL-COUNT                   PIC 9(05)  COMP.
024100*
024200 01  WS-STORDER-TABLE.
024300     05  WS-STORD-ENTRY OCCURS 2000 TIMES.
024400         10  SO-ID                  PIC X(08).
024500         10  SO-TYPE                PIC X(12).
024600         10  SO-AMOUNT              PIC S9(11)V99.
024700         10  SO-FREQ-MONTHS         PIC 9(02).
024800         10  SO-EXEC-DAY            PIC 9(02).
024900         10  SO-NEXT-EXEC-DATE      PIC 9(08).
025000         10  SO-STATUS              PIC X(09).
025100         10  SO-SOURCE-IBAN         PIC X(20).
025200         10  SO-DEST-IBAN           PIC X(20).
025300         10  SO-RF-CODE             PIC X(10).
025400         10  SO-PROVIDER            PIC X(30).
025500         10  SO-DESCRIPTION         PIC X(60).
025600         10  SO-OWNER-USERNAME      PIC X(20).
025700     05  FILLER                     PIC X(01).
025800 01  WS-STORDER-COUNT                PIC 9(05)  COMP.
025900*
026000* WORKING COUNTERS AND SWITCHES
026100*
026200 01  WS-COUNTERS.
026300     05  WS-NEXT-IBAN-SEQ           PIC 9(15)  COMP-3 VALUE 0.
026400     05  WS-NEXT-USER-SEQ           PIC 9(06)  COMP-3 VALUE 0.
026500     05  WS-NEXT-BILL-SEQ           PIC 9(06)  COMP-3 VALUE 0.
026600     05  WS-NEXT-RF-SEQ             PIC 9(08)  COMP-3 VALUE 0.
026700     05  WS-NEXT-SO-SEQ             PIC 9(06)  COMP-3 VALUE 0.
026800     05  WS-WORK-SEQ                PIC 9(15)  COMP-3 VALUE 0.
026900     05  FILLER                     PIC X(01).
027000*
027100 01  WS-SWITCHES.
027200     05  WS-EOF-SW                  PIC X(01)  VALUE 'N'.
027300         88  WS-AT-EOF                  VALUE 'Y' 'X'.
027400         88  WS-MASTER-EOF               VALUE 'X'.
027500     05  WS-SUB                     PIC 9(04)  COMP.
027600     05  WS-BAD-REQUEST-SW          PIC X(01)  VALUE 'N'.
027700         88  ADR-BAD-REQUEST            VALUE 'Y'.
027800     05  WS-EOF-REQUESTS-SW         PIC X(01)  VALUE 'N'.
027900         88  ADR-EOF                     VALUE 'Y'.
028000     05  FILLER                     PIC X(01).
028100*
028200 01  WS-RUN-TOTALS.
028300     05  WS-USERS-ADDED             PIC 9(05)  COMP-3 VALUE 0.
028400     05  WS-ACCOUNTS-ADDED          PIC 9(05)  COMP-3 VALUE 0.
028500     05  WS-COOWNERS-ADDED          PIC 9(05)  COMP-3 VALUE 0.
028600     05  WS-BILLS-ADDED             PIC 9(05)  COMP-3 VALUE 0.
028700     05  WS-STORDERS-ADDED          PIC 9(05)  COMP-3 VALUE 0.
028800     05  WS-REQUESTS-REJECTED       PIC 9(05)  COMP-3 VALUE 0.
028900     05  FILLER                     PIC X(01).
029000*
029100* DATE HELPERS - SAME MONTH-LENGTH/LEAP LOGIC AS BOTDYEND
029200*
029300 01  WS-DATE-WORK.
029400     05  WS-DW-YYYY                 PIC 9(04).
029500     05  WS-DW-MM                   PIC 9(02).
029600     05  WS-DW-DD                   PIC 9(02).
029700     05  WS-DW-DAYS-IN-MONTH        PIC 9(02)  COMP.
029800     05  WS-DW-LEAP-SW              PIC X(01).
029900         88  WS-DW-IS-LEAP              VALUE 'Y'.
030000     05  WS-DW-CANDIDATE-DATE       PIC 9(08).
030100     05  WS-DW-MONTHS-TO-ADD        PIC 9(02)  COMP.
030200     05  WS-DW-MM-TOTAL             PIC 9(04)  COMP.
030300     05  FILLER                     PIC X(01).
030400*
030500 PROCEDURE DIVISION.
030600*
030700 0000-MAIN-LINE.
030800     PERFORM 1000-OPEN-AND-LOAD-MASTERS.
030900     PERFORM 1500-INIT-COUNTERS.
031000     OPEN INPUT ADR-REQUEST-FILE.
031100     OPEN OUTPUT RPT-FILE.
031200     PERFORM 9000-WRITE-HEADING.
031300     MOVE 'N' TO WS-EOF-REQUESTS-SW.
031400     PERFORM 7000-READ-REQUEST.
031500     PERFORM 7100-PROCESS-REQUEST THRU 7100-PROCESS-REQUEST-EXIT
031600         UNTIL ADR-EOF.
031700     CLOSE ADR-REQUEST-FILE.
031800     PERFORM 8000-REWRITE-MASTERS.
031900     PERFORM 9200-WRITE-TOTALS.
032000     CLOSE RPT-FILE.
032100     STOP RUN.
032200*
032300*-----------------------------------------------------------
032400* LOAD EXISTING MASTERS INTO WORKING TABLES
032500*-----------------------------------------------------------
032600 1000-OPEN-AND-LOAD-MASTERS.
032700     MOVE 0 TO WS-USER-COUNT WS-ACCOUNT-COUNT WS-COOWNER-COUNT
032800               WS-BILL-COUNT WS-STORDER-COUNT.
032900     OPEN INPUT USR-MASTER-FILE.
033000     MOVE 'N' TO WS-EOF-SW.
033100     PERFORM 1010-LOAD-ONE-USER UNTIL WS-MASTER-EOF.
033200     CLOSE USR-MASTER-FILE.
033300     OPEN INPUT ACC-MASTER-FILE.
033400     MOVE 'N' TO WS-EOF-SW.
033500     PERFORM 1020-LOAD-ONE-ACCOUNT UNTIL WS-MASTER-EOF.
033600     CLOSE ACC-MASTER-FILE.
033700     OPEN INPUT COW-MASTER-FILE.
033800     MOVE 'N' TO WS-EOF-SW.
033900     PERFORM 1030-LOAD-ONE-COOWNER UNTIL WS-MASTER-EOF.
034000     CLOSE COW-MASTER-FILE.
034100     OPEN INPUT BIL-MASTER-FILE.
034200     MOVE 'N' TO WS-EOF-SW.
034300     PERFORM 1040-LOAD-ONE-BILL UNTIL WS-MASTER-EOF.
034400     CLOSE BIL-MASTER-FILE.
034500     OPEN INPUT SO-MASTER-FILE.
034600     MOVE 'N' TO WS-EOF-SW.
034700     PERFORM 1050-LOAD-ONE-STORDER UNTIL WS-MASTER-EOF.
034800     CLOSE SO-MASTER-FILE.
034900*
035000 1010-LOAD-ONE-USER.
035100     READ USR-MASTER-FILE INTO USR-RECORD
035200         AT END MOVE 'X' TO WS-EOF-SW.
035300     IF WS-MASTER-EOF
035400         GO TO 1010-LOAD-ONE-USER-EXIT.
035500     ADD 1 TO WS-USER-COUNT.
035600     MOVE USR-RECORD TO WS-USER-ENTRY(WS-USER-COUNT).
035700 1010-LOAD-ONE-USER-EXIT.
035800     EXIT.
035900*
036000 1020-LOAD-ONE-ACCOUNT.
036100     READ ACC-MASTER-FILE INTO ACC-RECORD
036200         AT END MOVE 'X' TO WS-EOF-SW.
036300     IF WS-MASTER-EOF
036400         GO TO 1020-LOAD-ONE-ACCOUNT-EXIT.
036500     ADD 1 TO WS-ACCOUNT-COUNT.
036600     MOVE ACC-RECORD TO WS-ACCOUNT-ENTRY(WS-ACCOUNT-COUNT).
036700 1020-LOAD-ONE-ACCOUNT-EXIT.
036800     EXIT.
036900*
037000 1030-LOAD-ONE-COOWNER.
037100     READ COW-MASTER-FILE INTO COW-RECORD
037200         AT END MOVE 'X' TO WS-EOF-SW.
037300     IF WS-MASTER-EOF
037400         GO TO 1030-LOAD-ONE-COOWNER-EXIT.
037500     ADD 1 TO WS-COOWNER-COUNT.
037600     MOVE COW-RECORD TO WS-COOWNER-ENTRY(WS-COOWNER-COUNT).
037700 1030-LOAD-ONE-COOWNER-EXIT.
037800     EXIT.
037900*
038000 1040-LOAD-ONE-BILL.
038100     READ BIL-MASTER-FILE INTO BIL-RECORD
038200         AT END MOVE 'X' TO WS-EOF-SW.
038300     IF WS-MASTER-EOF
038400         GO TO 1040-LOAD-ONE-BILL-EXIT.
038500     ADD 1 TO WS-BILL-COUNT.
038600     MOVE BIL-RECORD TO WS-BILL-ENTRY(WS-BILL-COUNT).
038700 1040-LOAD-ONE-BILL-EXIT.
038800     EXIT.
038900*
039000 1050-LOAD-ONE-STORDER.
039100     READ SO-MASTER-FILE INTO SO-RECORD
039200         AT END MOVE 'X' TO WS-EOF-SW.
039300     IF WS-MASTER-EOF
039400         GO TO 1050-LOAD-ONE-STORDER-EXIT.
039500     ADD 1 TO WS-STORDER-COUNT.
039600     MOVE SO-RECORD TO WS-STORD-ENTRY(WS-STORDER-COUNT).
039700 1050-LOAD-ONE-STORDER-EXIT.
039800     EXIT.
039900*
040000*-----------------------------------------------------------
040100* U6 - SEED THE SEQUENCE COUNTERS FROM WHAT IS ALREADY THERE
040200*-----------------------------------------------------------
040300 1500-INIT-COUNTERS.
040400     MOVE 0 TO WS-NEXT-IBAN-SEQ WS-NEXT-USER-SEQ
040500               WS-NEXT-BILL-SEQ WS-NEXT-SO-SEQ.
040600     MOVE CON-RF-START TO WS-NEXT-RF-SEQ.
040700     MOVE 1 TO WS-SUB.
040800     PERFORM 1510-SCAN-ACCOUNT-SEQ
040900         VARYING WS-SUB FROM 1 BY 1
041000         UNTIL WS-SUB > WS-ACCOUNT-COUNT.
041100     PERFORM 1520-SCAN-USER-SEQ
041200         VARYING WS-SUB FROM 1 BY 1
041300         UNTIL WS-SUB > WS-USER-COUNT.
041400     PERFORM 1530-SCAN-BILL-SEQ
041500         VARYING WS-SUB FROM 1 BY 1
041600         UNTIL WS-SUB > WS-BILL-COUNT.
041700     PERFORM 1540-SCAN-STORDER-SEQ
041800         VARYING WS-SUB FROM 1 BY 1
041900         UNTIL WS-SUB > WS-STORDER-COUNT.
042000*
042100 1510-SCAN-ACCOUNT-SEQ.
042200     MOVE ACC-IBAN(WS-SUB) TO ACC-IBAN OF ACC-RECORD.
042300     IF ACC-IBAN-SEQ OF ACC-IBAN-R > WS-NEXT-IBAN-SEQ
042400         MOVE ACC-IBAN-SEQ OF ACC-IBAN-R TO WS-NEXT-IBAN-SEQ.
042500*
042600 1520-SCAN-USER-SEQ.
042700     MOVE USR-ID(WS-SUB) TO USR-ID OF USR-RECORD.
042800     MOVE USR-ID-SEQ OF USR-ID-R TO WS-WORK-SEQ.
042900     IF WS-WORK-SEQ > WS-NEXT-USER-SEQ
043000         MOVE WS-WORK-SEQ TO WS-NEXT-USER-SEQ.
043100*
043200 1530-SCAN-BILL-SEQ.
043300     MOVE BIL-ID(WS-SUB)(5:6) TO WS-WORK-SEQ.
043400     IF WS-WORK-SEQ > WS-NEXT-BILL-SEQ
043500         MOVE WS-WORK-SEQ TO WS-NEXT-BILL-SEQ.
043600     MOVE BIL-RF-CODE(WS-SUB) TO BIL-RF-CODE OF BIL-RECORD.
043700     IF BIL-RF-SEQ OF BIL-RF-CODE-R > WS-NEXT-RF-SEQ
043800         MOVE BIL-RF-SEQ OF BIL-RF-CODE-R TO WS-NEXT-RF-SEQ.
043900*
044000 1540-SCAN-STORDER-SEQ.
044100     MOVE SO-ID(WS-SUB)(3:6) TO WS-WORK-SEQ.
044200     IF WS-WORK-SEQ > WS-NEXT-SO-SEQ
044300         MOVE WS-WORK-SEQ TO WS-NEXT-SO-SEQ.
044400*
044500*-----------------------------------------------------------
044600* READ / DISPATCH THE ADD-REQUEST FILE
044700*-----------------------------------------------------------
044800 7000-READ-REQUEST.
044900     READ ADR-REQUEST-FILE INTO ADR-REQUEST-REC
045000         AT END MOVE 'Y' TO WS-EOF-REQUESTS-SW.
045100*
045200 7100-PROCESS-REQUEST.
045300     MOVE 'N' TO WS-BAD-REQUEST-SW.
045400     IF ADR-IS-USER
045500         PERFORM 1900-BUILD-USER-REC
045600     ELSE
045700     IF ADR-IS-ACCOUNT
045800         PERFORM 2000-BUILD-ACCOUNT-REC
045900     ELSE
046000     IF ADR-IS-COOWNER
046100         PERFORM 2500-ADD-CO-OWNER-REC
046200     ELSE
046300     IF ADR-IS-BILL
046400         PERFORM 3000-BUILD-BILL-REC
046500     ELSE
046600     IF ADR-IS-STORDER
046700         PERFORM 4000-BUILD-STORD-REC
046800     ELSE
046900         MOVE 'Y' TO WS-BAD-REQUEST-SW.
047000     IF ADR-BAD-REQUEST
047100         ADD 1 TO WS-REQUESTS-REJECTED.
047200     PERFORM 7000-READ-REQUEST.
047300 7100-PROCESS-REQUEST-EXIT.
047400     EXIT.
047500*
047600*-----------------------------------------------------------
047700* U6-R2 / U1-R3 - NEW USER
047800*-----------------------------------------------------------
047900 1900-BUILD-USER-REC.                                             AF06042
048000     MOVE 'N' TO WS-BAD-REQUEST-SW.
048100     MOVE 1 TO WS-SUB.
048200     PERFORM 2055-CHECK-USERNAME-UNIQUE
048300         VARYING WS-SUB FROM 1 BY 1
048400         UNTIL WS-SUB > WS-USER-COUNT.
048500     IF NOT ADR-BAD-REQUEST
048600         ADD 1 TO WS-USER-COUNT
048700         PERFORM 2060-NEXT-USER-ID
048800         MOVE ADR-USR-TYPE     TO USR-TYPE(WS-USER-COUNT)
048900         MOVE ADR-USR-USERNAME TO USR-USERNAME(WS-USER-COUNT)
049000         MOVE ADR-USR-PASSWORD TO USR-PASSWORD-HASH(WS-USER-COUNT)
049100         MOVE ADR-USR-PHONE    TO USR-PHONE(WS-USER-COUNT)
049200         MOVE 0                TO USR-FAILED-ATTEMPTS(WS-USER-COUNT)
049300         MOVE 'N'              TO USR-LOCKED(WS-USER-COUNT)
049400         MOVE ADR-USR-FULLNAME TO USR-FULL-NAME(WS-USER-COUNT)
049500         MOVE ADR-USR-ADDRESS  TO USR-ADDRESS(WS-USER-COUNT)
049600         MOVE ADR-USR-VAT      TO USR-VAT-NUMBER(WS-USER-COUNT)
049700         MOVE SPACES           TO USR-BUSINESS-NAME(WS-USER-COUNT)
049800         MOVE 0                TO USR-ADMIN-LEVEL(WS-USER-COUNT)
049900         IF ADR-USR-TYPE = 'BUSINESS'
050000             MOVE ADR-USR-FULLNAME TO
050100                  USR-BUSINESS-NAME(WS-USER-COUNT)
050200         ELSE
050300         IF ADR-USR-TYPE = 'ADMIN'
050400             MOVE 1 TO USR-ADMIN-LEVEL(WS-USER-COUNT)
050500         ELSE
050600             CONTINUE
050700         ADD 1 TO WS-USERS-ADDED.
050800*
050900* AF06042 - NEW-USER REQUEST, USERNAME ALREADY ON THE MASTER
051000 2055-CHECK-USERNAME-UNIQUE.
051100     IF USR-USERNAME(WS-SUB) = ADR-USR-USERNAME
051200         MOVE 'Y' TO WS-BAD-REQUEST-SW.
051300*
051400 2060-NEXT-USER-ID.
051500     ADD 1 TO WS-NEXT-USER-SEQ.
051600     MOVE WS-NEXT-USER-SEQ TO USR-ID-SEQ OF USR-ID-R.
051700     IF ADR-USR-TYPE = 'INDIVIDUAL'
051800         MOVE 'IND' TO USR-ID-PFX OF USR-ID-R
051900     ELSE
052000     IF ADR-USR-TYPE = 'BUSINESS'
052100         MOVE 'BUS' TO USR-ID-PFX OF USR-ID-R
052200     ELSE
052300         MOVE 'ADM' TO USR-ID-PFX OF USR-ID-R.
052400     MOVE USR-ID OF USR-ID-R TO USR-ID(WS-USER-COUNT).
052500*
052600*-----------------------------------------------------------
052700* U6-R1 / U1-R3 - NEW ACCOUNT
052800*-----------------------------------------------------------
052900 2000-BUILD-ACCOUNT-REC.
053000     ADD 1 TO WS-ACCOUNT-COUNT.
053100     MOVE ADR-ACC-TYPE      TO ACC-TYPE(WS-ACCOUNT-COUNT).
053200     PERFORM 2050-NEXT-IBAN.
053300     MOVE 0                 TO ACC-BALANCE(WS-ACCOUNT-COUNT).
053400     MOVE 'ACTIVE'          TO ACC-STATUS(WS-ACCOUNT-COUNT).
053500     MOVE CON-DEFAULT-INT-RATE TO
053600                            ACC-INTEREST-RATE(WS-ACCOUNT-COUNT).
053700     IF ADR-ACC-RATE NUMERIC AND ADR-ACC-RATE > 0
053800         MOVE ADR-ACC-RATE TO
053900                            ACC-INTEREST-RATE(WS-ACCOUNT-COUNT).
054000     MOVE 0                 TO ACC-ACCRUED-INT(WS-ACCOUNT-COUNT).
054100     MOVE ADR-ACC-OWNER     TO
054200                            ACC-OWNER-USERNAME(WS-ACCOUNT-COUNT).
054300     MOVE 0                 TO ACC-MAINT-FEE(WS-ACCOUNT-COUNT).
054400     IF ADR-ACC-TYPE = 'BUSINESS'
054500         MOVE CON-DEFAULT-MAINT-FEE TO
054600                            ACC-MAINT-FEE(WS-ACCOUNT-COUNT)
054700         IF ADR-ACC-FEE NUMERIC AND ADR-ACC-FEE > 0
054800             MOVE ADR-ACC-FEE TO
054900                            ACC-MAINT-FEE(WS-ACCOUNT-COUNT).
055000     ADD 1 TO WS-ACCOUNTS-ADDED.
055100     IF ADR-ACC-TYPE = 'PERSONAL' AND ADR-ACC-COOWNER NOT = SPACES
055200         ADD 1 TO WS-COOWNER-COUNT
055300         MOVE ACC-IBAN(WS-ACCOUNT-COUNT) TO
055400              COW-IBAN(WS-COOWNER-COUNT)
055500         MOVE ADR-ACC-COOWNER TO
055600              COW-USERNAME(WS-COOWNER-COUNT)
055700         ADD 1 TO WS-COOWNERS-ADDED.
055800*
055900 2050-NEXT-IBAN.
056000     ADD 1 TO WS-NEXT-IBAN-SEQ.
056100     MOVE 'GR' TO ACC-IBAN-CC OF ACC-IBAN-R.
056200     IF ADR-ACC-TYPE = 'PERSONAL'
056300         MOVE '100' TO ACC-IBAN-TYPE-CODE OF ACC-IBAN-R
056400     ELSE
056500         MOVE '200' TO ACC-IBAN-TYPE-CODE OF ACC-IBAN-R.
056600     MOVE WS-NEXT-IBAN-SEQ TO ACC-IBAN-SEQ OF ACC-IBAN-R.
056700     MOVE ACC-IBAN OF ACC-IBAN-R TO ACC-IBAN(WS-ACCOUNT-COUNT).
056800*
056900*-----------------------------------------------------------
057000* CO-OWNER LINK REQUEST - PERSONAL ACCOUNTS ONLY, U6 OWNERSHIP
057100*-----------------------------------------------------------
057200 2500-ADD-CO-OWNER-REC.
057300     MOVE 'N' TO WS-BAD-REQUEST-SW.
057400     MOVE 1 TO WS-SUB.
057500     PERFORM 2510-CHECK-ONE-ACCOUNT
057600         VARYING WS-SUB FROM 1 BY 1
057700         UNTIL WS-SUB > WS-ACCOUNT-COUNT.
057800     IF NOT ADR-BAD-REQUEST
057900         ADD 1 TO WS-COOWNER-COUNT
058000         MOVE ADR-COW-IBAN     TO COW-IBAN(WS-COOWNER-COUNT)
058100         MOVE ADR-COW-USERNAME TO COW-USERNAME(WS-COOWNER-COUNT)
058200         ADD 1 TO WS-COOWNERS-ADDED.
058300*
058400 2510-CHECK-ONE-ACCOUNT.
058500     IF ACC-IBAN(WS-SUB) = ADR-COW-IBAN
058600         IF ACC-TYPE(WS-SUB) NOT = 'PERSONAL'
058700             MOVE 'Y' TO WS-BAD-REQUEST-SW.
058800*
058900*-----------------------------------------------------------
059000* U3 CREATION / U6-R3 - NEW BILL
059100*-----------------------------------------------------------
059200 3000-BUILD-BILL-REC.                                             T-0579
059300     ADD 1 TO WS-BILL-COUNT.
059400     PERFORM 3050-NEXT-BILL-ID.
059500     MOVE ADR-BIL-PROVIDER  TO BIL-PROVIDER(WS-BILL-COUNT).
059600     INSPECT BIL-PROVIDER(WS-BILL-COUNT)
059700         CONVERTING CON-LOWER-ALPHA TO CON-UPPER-ALPHA.
059800     MOVE ADR-BIL-AMOUNT    TO BIL-AMOUNT(WS-BILL-COUNT).
059900     MOVE ADR-BIL-DUE-DATE  TO BIL-DUE-DATE(WS-BILL-COUNT).
060000     MOVE 'UNPAID'          TO BIL-STATUS(WS-BILL-COUNT).
060100     MOVE 0                 TO BIL-PAID-DATE(WS-BILL-COUNT).
060200     IF ADR-BIL-RF-CODE = SPACES
060300         PERFORM 3060-NEXT-RF-CODE
060400     ELSE
060500         MOVE ADR-BIL-RF-CODE TO BIL-RF-CODE(WS-BILL-COUNT).
060600     MOVE ADR-BIL-OWNER     TO BIL-OWNER-USERNAME(WS-BILL-COUNT).
060700     MOVE ADR-BIL-ISSUER    TO
060800                            BIL-ISSUER-USERNAME(WS-BILL-COUNT).
060900     ADD 1 TO WS-BILLS-ADDED.
061000*
061100 3050-NEXT-BILL-ID.                                               T-0568
061200     ADD 1 TO WS-NEXT-BILL-SEQ.
061300     MOVE 'BILL' TO BIL-ID-LIT OF BIL-ID-R.
061400     MOVE WS-NEXT-BILL-SEQ TO BIL-ID-SEQ OF BIL-ID-R.
061500     MOVE BIL-ID OF BIL-ID-R TO BIL-ID(WS-BILL-COUNT).
061600*
061700 3060-NEXT-RF-CODE.                                               T-0091
061800     ADD 1 TO WS-NEXT-RF-SEQ.
061900     MOVE 'RF' TO BIL-RF-LIT OF BIL-RF-CODE-R.
062000     MOVE WS-NEXT-RF-SEQ TO BIL-RF-SEQ OF BIL-RF-CODE-R.
062100     MOVE BIL-RF-CODE OF BIL-RF-CODE-R TO
062200          BIL-RF-CODE(WS-BILL-COUNT).
062300*
062400*-----------------------------------------------------------
062500* U4-R1 / U6-R3 - NEW STANDING ORDER
062600*-----------------------------------------------------------
062700 4000-BUILD-STORD-REC.                                            T-0579
062800     ADD 1 TO WS-STORDER-COUNT.
062900     PERFORM 4050-NEXT-SO-ID.
063000     MOVE ADR-SO-TYPE       TO SO-TYPE(WS-STORDER-COUNT).
063100     MOVE ADR-SO-AMOUNT     TO SO-AMOUNT(WS-STORDER-COUNT).
063200     MOVE CON-DEFAULT-FREQ-MONTHS TO
063300                            SO-FREQ-MONTHS(WS-STORDER-COUNT).
063400     IF ADR-SO-FREQ > 0
063500         MOVE ADR-SO-FREQ TO SO-FREQ-MONTHS(WS-STORDER-COUNT).
063600     MOVE CON-DEFAULT-EXEC-DAY TO
063700                            SO-EXEC-DAY(WS-STORDER-COUNT).
063800     IF ADR-SO-EXEC-DAY > 0
063900         MOVE ADR-SO-EXEC-DAY TO SO-EXEC-DAY(WS-STORDER-COUNT).
064000     MOVE 'ACTIVE'          TO SO-STATUS(WS-STORDER-COUNT).
064100     MOVE ADR-SO-SOURCE-IBAN TO
064200                            SO-SOURCE-IBAN(WS-STORDER-COUNT).
064300     MOVE ADR-SO-DEST-IBAN  TO SO-DEST-IBAN(WS-STORDER-COUNT).
064400     MOVE ADR-SO-RF-CODE    TO SO-RF-CODE(WS-STORDER-COUNT).
064500     MOVE ADR-SO-PROVIDER   TO SO-PROVIDER(WS-STORDER-COUNT).
064600     INSPECT SO-PROVIDER(WS-STORDER-COUNT)
064700         CONVERTING CON-LOWER-ALPHA TO CON-UPPER-ALPHA.
064800     MOVE ADR-SO-DESC       TO SO-DESCRIPTION(WS-STORDER-COUNT).
064900     MOVE ADR-SO-OWNER      TO
065000                            SO-OWNER-USERNAME(WS-STORDER-COUNT).
065100     PERFORM 4500-SET-INITIAL-NEXT-DATE.
065200     ADD 1 TO WS-STORDERS-ADDED.
065300*
065400 4050-NEXT-SO-ID.                                                 T-0568
065500     ADD 1 TO WS-NEXT-SO-SEQ.
065600     MOVE 'SO' TO SO-ID-LIT OF SO-ID-R.
065700     MOVE WS-NEXT-SO-SEQ TO SO-ID-SEQ OF SO-ID-R.
065800     MOVE SO-ID OF SO-ID-R TO SO-ID(WS-STORDER-COUNT).
065900*
066000* U4-R1 SCHEDULE INITIALIZATION
066100 4500-SET-INITIAL-NEXT-DATE.                                      T-0580
066200     MOVE ADR-RD-YYYY OF ADR-REQ-DATE-R TO WS-DW-YYYY.
066300     MOVE ADR-RD-MM   OF ADR-REQ-DATE-R TO WS-DW-MM.
066400     MOVE ADR-RD-DD   OF ADR-REQ-DATE-R TO WS-DW-DD.
066500     PERFORM 8600-IS-LEAP-YEAR.
066600     PERFORM 8700-DAYS-IN-MONTH.
066700     IF SO-EXEC-DAY(WS-STORDER-COUNT) < WS-DW-DAYS-IN-MONTH
066800         MOVE SO-EXEC-DAY(WS-STORDER-COUNT) TO WS-DW-DD
066900     ELSE
067000         MOVE WS-DW-DAYS-IN-MONTH TO WS-DW-DD.
067100     MOVE WS-DW-YYYY TO SO-NED-YYYY OF SO-RECORD.
067200     MOVE WS-DW-MM   TO SO-NED-MM   OF SO-RECORD.
067300     MOVE WS-DW-DD   TO SO-NED-DD   OF SO-RECORD.
067400     MOVE SO-NEXT-EXEC-DATE OF SO-NEXT-EXEC-DATE-R TO
067500          WS-DW-CANDIDATE-DATE.
067600     IF WS-DW-CANDIDATE-DATE NOT > ADR-REQ-DATE
067700         MOVE SO-FREQ-MONTHS(WS-STORDER-COUNT) TO
067800              WS-DW-MONTHS-TO-ADD
067900         IF WS-DW-MONTHS-TO-ADD = 0
068000             MOVE 1 TO WS-DW-MONTHS-TO-ADD
068100         PERFORM 8800-ADD-MONTHS-CLAMP.
068200     MOVE WS-DW-CANDIDATE-DATE TO
068300          SO-NEXT-EXEC-DATE(WS-STORDER-COUNT).
068400*
068500* ADD WS-DW-MONTHS-TO-ADD MONTHS TO THE CANDIDATE DATE AND
068600* RE-CLAMP THE DAY TO THE NEW MONTH'S LENGTH - SHARED WITH
068700* THE SCHEDULE-ADVANCE LOGIC IN BOTDYEND
068800 8800-ADD-MONTHS-CLAMP.
068900     ADD WS-DW-MONTHS-TO-ADD TO WS-DW-MM GIVING WS-DW-MM-TOTAL.
069000     PERFORM 8810-ROLL-YEAR UNTIL WS-DW-MM-TOTAL NOT > 12.
069100     MOVE WS-DW-MM-TOTAL TO WS-DW-MM.
069200     PERFORM 8600-IS-LEAP-YEAR.
069300     PERFORM 8700-DAYS-IN-MONTH.
069400     IF SO-EXEC-DAY(WS-STORDER-COUNT) < WS-DW-DAYS-IN-MONTH
069500         MOVE SO-EXEC-DAY(WS-STORDER-COUNT) TO WS-DW-DD
069600     ELSE
069700         MOVE WS-DW-DAYS-IN-MONTH TO WS-DW-DD.
069800     MOVE WS-DW-YYYY TO SO-NED-YYYY OF SO-RECORD.
069900     MOVE WS-DW-MM   TO SO-NED-MM   OF SO-RECORD.
070000     MOVE WS-DW-DD   TO SO-NED-DD   OF SO-RECORD.
070100     MOVE SO-NEXT-EXEC-DATE OF SO-NEXT-EXEC-DATE-R TO
070200          WS-DW-CANDIDATE-DATE.
070300*
070400 8810-ROLL-YEAR.
070500     SUBTRACT 12 FROM WS-DW-MM-TOTAL.
070600     ADD 1 TO WS-DW-YYYY.
070700*
070800* LEAP YEAR TEST - DIVISIBLE BY 4, NOT BY 100 UNLESS BY 400
070900 8600-IS-LEAP-YEAR.                                               Y2K-14  
071000     MOVE 'N' TO WS-DW-LEAP-SW.
071100     DIVIDE WS-DW-YYYY BY 4 GIVING WS-SUB
071200         REMAINDER WS-DW-MM-TOTAL.
071300     IF WS-DW-MM-TOTAL NOT = 0
071400         GO TO 8600-IS-LEAP-YEAR-EXIT.
071500     MOVE 'Y' TO WS-DW-LEAP-SW.
071600     DIVIDE WS-DW-YYYY BY 100 GIVING WS-SUB
071700         REMAINDER WS-DW-MM-TOTAL.
071800     IF WS-DW-MM-TOTAL NOT = 0
071900         GO TO 8600-IS-LEAP-YEAR-EXIT.
072000     MOVE 'N' TO WS-DW-LEAP-SW.
072100     DIVIDE WS-DW-YYYY BY 400 GIVING WS-SUB
072200         REMAINDER WS-DW-MM-TOTAL.
072300     IF WS-DW-MM-TOTAL = 0
072400         MOVE 'Y' TO WS-DW-LEAP-SW.
072500 8600-IS-LEAP-YEAR-EXIT.
072600     EXIT.
072700*
072800 8700-DAYS-IN-MONTH.
072900     MOVE CON-MONTH-LEN(WS-DW-MM) TO WS-DW-DAYS-IN-MONTH.
073000     IF WS-DW-MM = 2 AND WS-DW-IS-LEAP
073100         MOVE 29 TO WS-DW-DAYS-IN-MONTH.
073200*
073300*-----------------------------------------------------------
073400* REWRITE THE FIVE MASTERS FROM THE UPDATED TABLES
073500*-----------------------------------------------------------
073600 8000-REWRITE-MASTERS.
073700     OPEN OUTPUT USR-MASTER-FILE.
073800     MOVE 1 TO WS-SUB.
073900     PERFORM 8010-WRITE-ONE-USER
074000         VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > WS-USER-COUNT.
074100     CLOSE USR-MASTER-FILE.
074200     OPEN OUTPUT ACC-MASTER-FILE.
074300     PERFORM 8020-WRITE-ONE-ACCOUNT
074400         VARYING WS-SUB FROM 1 BY 1
074500         UNTIL WS-SUB > WS-ACCOUNT-COUNT.
074600     CLOSE ACC-MASTER-FILE.
074700     OPEN OUTPUT COW-MASTER-FILE.
074800     PERFORM 8030-WRITE-ONE-COOWNER
074900         VARYING WS-SUB FROM 1 BY 1
075000         UNTIL WS-SUB > WS-COOWNER-COUNT.
075100     CLOSE COW-MASTER-FILE.
075200     OPEN OUTPUT BIL-MASTER-FILE.
075300     PERFORM 8040-WRITE-ONE-BILL
075400         VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > WS-BILL-COUNT.
075500     CLOSE BIL-MASTER-FILE.
075600     OPEN OUTPUT SO-MASTER-FILE.
075700     PERFORM 8050-WRITE-ONE-STORDER
075800         VARYING WS-SUB FROM 1 BY 1
075900         UNTIL WS-SUB > WS-STORDER-COUNT.
076000     CLOSE SO-MASTER-FILE.
076100*
076200 8010-WRITE-ONE-USER.
076300     MOVE WS-USER-ENTRY(WS-SUB) TO USR-RECORD.
076400     WRITE USR-FILE-REC FROM USR-RECORD.
076500*
076600 8020-WRITE-ONE-ACCOUNT.
076700     MOVE WS-ACCOUNT-ENTRY(WS-SUB) TO ACC-RECORD.
076800     WRITE ACC-FILE-REC FROM ACC-RECORD.
076900*
077000 8030-WRITE-ONE-COOWNER.
077100     MOVE WS-COOWNER-ENTRY(WS-SUB) TO COW-RECORD.
077200     WRITE COW-FILE-REC FROM COW-RECORD.
077300*
077400 8040-WRITE-ONE-BILL.
077500     MOVE WS-BILL-ENTRY(WS-SUB) TO BIL-RECORD.
077600     WRITE BIL-FILE-REC FROM BIL-RECORD.
077700*
077800 8050-WRITE-ONE-STORDER.
077900     MOVE WS-STORD-ENTRY(WS-SUB) TO SO-RECORD.
078000     WRITE SO-FILE-REC FROM SO-RECORD.
078100*
078200*-----------------------------------------------------------
078300* RUN REPORT - HEADING AND TOTALS ONLY (NOT THE DAY-END REPORT)
078400*-----------------------------------------------------------
078500 9000-WRITE-HEADING.
078600     MOVE SPACES TO RPT-LINE.
078700     MOVE CON-BANK-NAME TO RPT-HDG-BANK.
078800     MOVE 'ADD RUN    ' TO RPT-HDG-LIT-RUN.
078900     WRITE RPT-FILE-REC FROM RPT-LINE.
079000*
079100 9200-WRITE-TOTALS.                                               T-0552  
079200     MOVE SPACES TO RPT-LINE.
079300     MOVE 'USERS ADDED                          ' TO RPT-TOT-LIT.
079400     MOVE WS-USERS-ADDED TO RPT-TOT-VALUE.
079500     WRITE RPT-FILE-REC FROM RPT-LINE.
079600     MOVE SPACES TO RPT-LINE.
079700     MOVE 'ACCOUNTS ADDED                       ' TO RPT-TOT-LIT.
079800     MOVE WS-ACCOUNTS-ADDED TO RPT-TOT-VALUE.
079900     WRITE RPT-FILE-REC FROM RPT-LINE.
080000     MOVE SPACES TO RPT-LINE.
080100     MOVE 'CO-OWNER LINKS ADDED                 ' TO RPT-TOT-LIT.
080200     MOVE WS-COOWNERS-ADDED TO RPT-TOT-VALUE.
080300     WRITE RPT-FILE-REC FROM RPT-LINE.
080400     MOVE SPACES TO RPT-LINE.
080500     MOVE 'BILLS ADDED                          ' TO RPT-TOT-LIT.
080600     MOVE WS-BILLS-ADDED TO RPT-TOT-VALUE.
080700     WRITE RPT-FILE-REC FROM RPT-LINE.
080800     MOVE SPACES TO RPT-LINE.
080900     MOVE 'STANDING ORDERS ADDED                ' TO RPT-TOT-LIT.
081000     MOVE WS-STORDERS-ADDED TO RPT-TOT-VALUE.
081100     WRITE RPT-FILE-REC FROM RPT-LINE.
081200     MOVE SPACES TO RPT-LINE.
081300     MOVE 'REQUESTS REJECTED                    ' TO RPT-TOT-LIT.
081400     MOVE WS-REQUESTS-REJECTED TO RPT-TOT-VALUE.
081500     WRITE RPT-FILE-REC FROM RPT-LINE.
