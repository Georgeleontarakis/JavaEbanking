000100*---------------------------------------------------------------
000200* BOTLOGN  -  BANK OF TUC  -  LOGIN EVENT / LOCKOUT UPDATE RUN
000300*
000400* APPLIES THE DAY'S TELLER-LINE AND ONLINE-BANKING LOGIN
000500* ATTEMPTS AGAINST THE USERS MASTER - FAILED-ATTEMPT COUNTING,
000600* THE 5-STRIKE LOCKOUT, AND HELP-DESK ADMIN UNLOCKS.
000700*---------------------------------------------------------------
000800* CHANGE LOG
000900*---------------------------------------------------------------
001000* 05/09/1990  P.ANDROU    ORIGINAL
001100* 01/22/1991  P.ANDROU    ADMIN UNLOCK REQUEST TYPE ADDED PER
001200*                         HELP DESK REQ 0037
001300* 07/30/1992  R.KOSTAS    LOCKOUT THRESHOLD MOVED TO THE SHARED
001400*                         CONSTANTS COPYBOOK  T-0201
001500* 04/02/1996  N.PAPPAS    UNKNOWN USERNAME NOW COUNTS AS A
001600*                         REJECTED EVENT INSTEAD OF ABENDING
001700*                         THE RUN - AUDIT FINDING 96-114
001800* 12/29/1998  N.PAPPAS    YEAR 2000 REVIEW - NO DATE FIELDS IN
001900*                         THIS PROGRAM, NO CHANGE NEEDED  Y2K-15
002000* 08/14/2000  D.MELAS     RUN REPORT SHOWS LOCKOUTS-THIS-RUN
002100*                         SEPARATELY FROM FAILED ATTEMPTS T-0470
002200*---------------------------------------------------------------
002300 IDENTIFICATION DIVISION.
002400 PROGRAM-ID.    BOTLOGN.
002500 AUTHOR.        P.ANDROU.
002600 INSTALLATION.  BANK OF TUC - DEPOSIT SYSTEMS - ATHENS.
002700 DATE-WRITTEN.  05/09/1990.
002800 DATE-COMPILED.
002900 SECURITY.      BANK OF TUC INTERNAL USE ONLY.
003000*---------------------------------------------------------------
003100 ENVIRONMENT DIVISION.
003200*
003300 CONFIGURATION SECTION.
003400 SPECIAL-NAMES.
003500     C01 IS TOP-OF-FORM
003600     CLASS TUC-ALPHA IS 'A' THRU 'Z'
003700     UPSI-0 ON STATUS IS LOGN-DIAG-ON
003800     UPSI-0 OFF STATUS IS LOGN-DIAG-OFF.
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100     SELECT LGN-EVENT-FILE   ASSIGN TO UT-LOGEVT
004200            ORGANIZATION IS LINE SEQUENTIAL.
004300     SELECT USR-MASTER-FILE  ASSIGN TO UT-USERS
004400            ORGANIZATION IS LINE SEQUENTIAL.
004500     SELECT RPT-FILE         ASSIGN TO UT-LOGRPT
004600            ORGANIZATION IS LINE SEQUENTIAL.
004700*
004800 DATA DIVISION.
004900 FILE SECTION.
005000*
005100 FD  LGN-EVENT-FILE
005200     LABEL RECORDS ARE STANDARD.
005300 01  LGN-REC                        PIC X(40).
005400*
005500 FD  USR-MASTER-FILE
005600     LABEL RECORDS ARE STANDARD.
005700 01  USR-FILE-REC                   PIC X(255).
005800*
005900 FD  RPT-FILE
006000     LABEL RECORDS ARE STANDARD.
006100 01  RPT-FILE-REC                   PIC X(132).
006200*
006300 WORKING-STORAGE SECTION.
006400*
006500     COPY BOTCON.
006600     COPY BOTRPT.
006700     COPY BOTUSR.
006800*
006900 01  LGN-REQUEST-REC.
007000     05  LGN-USERNAME               PIC X(20).
007100     05  LGN-EVENT-TYPE             PIC X(10).
007200         88  LGN-IS-SUCCESS             VALUE 'SUCCESS'.
007300         88  LGN-IS-FAILURE             VALUE 'FAILURE'.
007400         88  LGN-IS-UNLOCK              VALUE 'UNLOCK'.
007500     05  FILLER                     PIC X(10).
007600 01  LGN-REQUEST-REC-R REDEFINES LGN-REQUEST-REC.
007700*
007800* RAW-TEXT VIEW OF THE EVENT RECORD AS IT CAME OFF THE TELLER
007900* LINE / ON-LINE BANKING FEED - USED WHEN THE USERNAME DOES
008000* NOT MATCH THE MASTER SO OPS CAN SEE WHAT WAS ACTUALLY SENT
008100* PER AUDIT FINDING 96-114
008200*
008300     05  LGN-RR-RAW-TEXT            PIC X(40).
008400*
008500 01  WS-USER-TABLE.
008600     05  WS-USER-ENTRY OCCURS 5000 TIMES.
008700         10  USR-KEY-BLOCK.
008800             15  USR-TYPE           PIC X(10).
008900             15  USR-ID             PIC X(09).
009000         10  USR-KEY-BLOCK-R REDEFINES USR-KEY-BLOCK
009100                                    PIC X(19).
009200         10  USR-USERNAME           PIC X(20).
009300         10  USR-PASSWORD-HASH      PIC X(44).
009400         10  USR-PHONE              PIC X(15).
009500         10  USR-LOCKOUT-STATUS.
009600             15  USR-FAILED-ATTEMPTS PIC 9(02).
009700             15  USR-LOCKED          PIC X(01).
009800         10  USR-LOCKOUT-STATUS-R REDEFINES USR-LOCKOUT-STATUS
009900                                    PIC X(03).
010000         10  USR-FULL-NAME          PIC X(40).
010100         10  USR-ADDRESS            PIC X(40).
010200         10  USR-VAT-NUMBER         PIC X(12).
010300         10  USR-BUSINESS-NAME      PIC X(40).
010400         10  USR-ADMIN-LEVEL        PIC 9(02).
010500     05  FILLER                     PIC X(01).
010600 01  WS-USER-COUNT                  PIC 9(05)  COMP.
010700*
010800 01  WS-SWITCHES.
010900     05  WS-EOF-SW                  PIC X(01)  VALUE 'N'.
011000         88  WS-MASTER-EOF              VALUE 'X'.
011100     05  WS-EOF-EVENTS-SW           PIC X(01)  VALUE 'N'.
011200         88  LGN-EOF                    VALUE 'Y'.
011300     05  WS-SUB                     PIC 9(04)  COMP.
011400     05  WS-FOUND-SUB               PIC 9(04)  COMP  VALUE 0.
011500     05  FILLER                     PIC X(01).
011600*
011700 01  WS-RUN-TOTALS.
011800     05  WS-SUCCESSES               PIC 9(05)  COMP-3 VALUE 0.
011900     05  WS-FAILURES                PIC 9(05)  COMP-3 VALUE 0.
012000     05  WS-LOCKOUTS-THIS-RUN       PIC 9(05)  COMP-3 VALUE 0.
012100     05  WS-UNLOCKS                 PIC 9(05)  COMP-3 VALUE 0.
012200     05  WS-UNKNOWN-USERS           PIC 9(05)  COMP-3 VALUE 0.
012300     05  FILLER                     PIC X(01).
012400*
012500 PROCEDURE DIVISION.
012600*
012700 0000-MAIN-LINE.
012800     PERFORM 1000-LOAD-USERS.
012900     OPEN INPUT LGN-EVENT-FILE.
013000     OPEN OUTPUT RPT-FILE.
013100     PERFORM 9000-WRITE-HEADING.
013200     PERFORM 7000-READ-EVENT.
013300     PERFORM 7100-APPLY-ONE-EVENT THRU 7100-APPLY-ONE-EVENT-EXIT
013400         UNTIL LGN-EOF.
013500     CLOSE LGN-EVENT-FILE.
013600     PERFORM 8000-REWRITE-USERS.
013700     PERFORM 9200-WRITE-TOTALS.
013800     CLOSE RPT-FILE.
013900     STOP RUN.
014000*
014100 1000-LOAD-USERS.
014200     MOVE 0 TO WS-USER-COUNT.
014300     OPEN INPUT USR-MASTER-FILE.
014400     PERFORM 1010-LOAD-ONE-USER UNTIL WS-MASTER-EOF.
014500     CLOSE USR-MASTER-FILE.
014600*
014700 1010-LOAD-ONE-USER.
014800     READ USR-MASTER-FILE INTO USR-RECORD
014900         AT END MOVE 'X' TO WS-EOF-SW.
015000     IF WS-MASTER-EOF
015100         GO TO 1010-LOAD-ONE-USER-EXIT.
015200     ADD 1 TO WS-USER-COUNT.
015300     MOVE USR-RECORD TO WS-USER-ENTRY(WS-USER-COUNT).
015400 1010-LOAD-ONE-USER-EXIT.
015500     EXIT.
015600*
015700 7000-READ-EVENT.
015800     READ LGN-EVENT-FILE INTO LGN-REQUEST-REC
015900         AT END MOVE 'Y' TO WS-EOF-EVENTS-SW.
016000*
016100 7100-APPLY-ONE-EVENT.                                            AF96114 
016200     PERFORM 6000-FIND-USER-BY-USERNAME.
016300     IF WS-FOUND-SUB = 0
016400         ADD 1 TO WS-UNKNOWN-USERS
016500         GO TO 7100-NEXT.
016600     IF LGN-IS-SUCCESS
016700         PERFORM 2000-APPLY-LOGIN-SUCCESS
016800     ELSE
016900     IF LGN-IS-FAILURE
017000         PERFORM 2050-APPLY-LOGIN-FAILURE
017100     ELSE
017200     IF LGN-IS-UNLOCK
017300         PERFORM 2100-APPLY-ADMIN-UNLOCK.
017400 7100-NEXT.
017500     PERFORM 7000-READ-EVENT.
017600 7100-APPLY-ONE-EVENT-EXIT.
017700     EXIT.
017800*
017900* U7 - LOOKUP BY USERNAME, PLAIN SUBSCRIPTED SCAN
018000 6000-FIND-USER-BY-USERNAME.
018100     MOVE 0 TO WS-FOUND-SUB.
018200     MOVE 1 TO WS-SUB.
018300     PERFORM 6010-CHECK-ONE-USER
018400         VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > WS-USER-COUNT.
018500*
018600 6010-CHECK-ONE-USER.
018700     IF USR-USERNAME(WS-SUB) = LGN-USERNAME
018800         MOVE WS-SUB TO WS-FOUND-SUB.
018900*
019000* U7-R1 - SUCCESSFUL LOGIN RESETS THE COUNTER
019100 2000-APPLY-LOGIN-SUCCESS.
019200     IF USR-LOCKED(WS-FOUND-SUB) = 'Y'
019300         GO TO 2000-APPLY-LOGIN-SUCCESS-EXIT.
019400     MOVE 0 TO USR-FAILED-ATTEMPTS(WS-FOUND-SUB).
019500     ADD 1 TO WS-SUCCESSES.
019600 2000-APPLY-LOGIN-SUCCESS-EXIT.
019700     EXIT.
019800*
019900* U7-R1 - FAILED LOGIN, 5TH CONSECUTIVE FAILURE LOCKS THE USER
020000 2050-APPLY-LOGIN-FAILURE.                                        T-0201  
020100     IF USR-LOCKED(WS-FOUND-SUB) = 'Y'
020200         GO TO 2050-APPLY-LOGIN-FAILURE-EXIT.
020300     ADD 1 TO USR-FAILED-ATTEMPTS(WS-FOUND-SUB).
020400     ADD 1 TO WS-FAILURES.
020500     IF USR-FAILED-ATTEMPTS(WS-FOUND-SUB)
020600             NOT < CON-LOCKOUT-THRESHOLD
020700         MOVE 'Y' TO USR-LOCKED(WS-FOUND-SUB)
020800         ADD 1 TO WS-LOCKOUTS-THIS-RUN.
020900 2050-APPLY-LOGIN-FAILURE-EXIT.
021000     EXIT.
021100*
021200* U7-R1 - HELP DESK / ADMIN UNLOCK CLEARS BOTH FLAG AND COUNTER
021300 2100-APPLY-ADMIN-UNLOCK.                                         HD-0037 
021400     MOVE 'N' TO USR-LOCKED(WS-FOUND-SUB).
021500     MOVE 0   TO USR-FAILED-ATTEMPTS(WS-FOUND-SUB).
021600     ADD 1 TO WS-UNLOCKS.
021700*
021800 8000-REWRITE-USERS.
021900     OPEN OUTPUT USR-MASTER-FILE.
022000     MOVE 1 TO WS-SUB.
022100     PERFORM 8010-WRITE-ONE-USER
022200         VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > WS-USER-COUNT.
022300     CLOSE USR-MASTER-FILE.
022400*
022500 8010-WRITE-ONE-USER.
022600     MOVE WS-USER-ENTRY(WS-SUB) TO USR-RECORD.
022700     WRITE USR-FILE-REC FROM USR-RECORD.
022800*
022900 9000-WRITE-HEADING.
023000     MOVE SPACES TO RPT-LINE.
023100     MOVE CON-BANK-NAME TO RPT-HDG-BANK.
023200     MOVE 'LOGIN RUN  ' TO RPT-HDG-LIT-RUN.
023300     WRITE RPT-FILE-REC FROM RPT-LINE.
023400*
023500 9200-WRITE-TOTALS.
023600     MOVE SPACES TO RPT-LINE.
023700     MOVE 'SUCCESSFUL LOGINS                    ' TO RPT-TOT-LIT.
023800     MOVE WS-SUCCESSES TO RPT-TOT-VALUE.
023900     WRITE RPT-FILE-REC FROM RPT-LINE.
024000     MOVE SPACES TO RPT-LINE.
024100     MOVE 'FAILED LOGINS                        ' TO RPT-TOT-LIT.
024200     MOVE WS-FAILURES TO RPT-TOT-VALUE.
024300     WRITE RPT-FILE-REC FROM RPT-LINE.
024400     MOVE SPACES TO RPT-LINE.
024500     MOVE 'ACCOUNTS LOCKED THIS RUN             ' TO RPT-TOT-LIT.
024600     MOVE WS-LOCKOUTS-THIS-RUN TO RPT-TOT-VALUE.
024700     WRITE RPT-FILE-REC FROM RPT-LINE.
024800     MOVE SPACES TO RPT-LINE.
024900     MOVE 'ADMIN UNLOCKS                        ' TO RPT-TOT-LIT.
025000     MOVE WS-UNLOCKS TO RPT-TOT-VALUE.
025100     WRITE RPT-FILE-REC FROM RPT-LINE.
025200     MOVE SPACES TO RPT-LINE.
025300     MOVE 'UNKNOWN USERNAMES REJECTED           ' TO RPT-TOT-LIT.
025400     MOVE WS-UNKNOWN-USERS TO RPT-TOT-VALUE.
025500     WRITE RPT-FILE-REC FROM RPT-LINE.
