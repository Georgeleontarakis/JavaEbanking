000100*---------------------------------------------------------------
000200* BOTSYS  -  SYSTEM STATE RECORD - ONE RECORD, ONE LINE FILE
000300* HOLDS THE BANK'S CURRENT BUSINESS DATE ACROSS RUNS
000400*---------------------------------------------------------------
000500 01  SYS-RECORD.
000600     05  SYS-CURRENT-DATE           PIC 9(08).
000700     05  SYS-CURRENT-DATE-R REDEFINES SYS-CURRENT-DATE.
000800         10  SYS-CUR-YYYY           PIC 9(04).
000900         10  SYS-CUR-MM             PIC 9(02).
001000         10  SYS-CUR-DD             PIC 9(02).
001100* PAD - RESERVED FOR LAST-RUN-ID / OPERATOR STAMP LATER
001200     05  FILLER                     PIC X(12).
