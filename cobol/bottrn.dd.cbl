000100*---------------------------------------------------------------
000200* BOTTRN  -  TRANSACTION LEDGER RECORD - APPEND ONLY
000300* WRITTEN BY BOTDYEND FOR EVERY POSTING EVENT
000400* FIXED 180 BYTE LINE-SEQUENTIAL RECORD
000500*---------------------------------------------------------------
000600 01  TRN-RECORD.
000700     05  TRN-ID                     PIC 9(10).
000800     05  TRN-TIMESTAMP              PIC 9(14).
000900     05  TRN-TIMESTAMP-R REDEFINES TRN-TIMESTAMP.
001000         10  TRN-TS-DATE            PIC 9(08).
001100         10  TRN-TS-TIME            PIC 9(06).
001200     05  TRN-AMOUNT                 PIC S9(13)V99.
001300     05  TRN-TYPE                   PIC X(15).
001400         88  TRN-IS-DEPOSIT             VALUE 'DEPOSIT'.
001500         88  TRN-IS-WITHDRAWAL          VALUE 'WITHDRAWAL'.
001600         88  TRN-IS-TRANSFER-IN         VALUE 'TRANSFER-IN'.
001700         88  TRN-IS-TRANSFER-OUT        VALUE 'TRANSFER-OUT'.
001800         88  TRN-IS-BILL-PAYMENT        VALUE 'BILL-PAYMENT'.
001900         88  TRN-IS-INTEREST            VALUE 'INTEREST'.
002000         88  TRN-IS-MAINT-FEE           VALUE 'MAINT-FEE'.
002100         88  TRN-IS-SEPA                VALUE 'SEPA-TRANSFER'.
002200         88  TRN-IS-SWIFT               VALUE 'SWIFT-TRANSFER'.
002300     05  TRN-DESCRIPTION            PIC X(60).
002400     05  TRN-BALANCE-AFTER          PIC S9(13)V99.
002500     05  TRN-FROM-IBAN              PIC X(20).
002600     05  TRN-TO-IBAN                PIC X(20).
002700     05  TRN-STATUS                 PIC X(10).
002800         88  TRN-IS-COMPLETED           VALUE 'COMPLETED'.
002900         88  TRN-IS-PENDING             VALUE 'PENDING'.
003000         88  TRN-IS-FAILED              VALUE 'FAILED'.
003100         88  TRN-IS-CANCELLED           VALUE 'CANCELLED'.
003200* PAD TO 180
003300     05  FILLER                     PIC X(01).
