000100*---------------------------------------------------------------
000200* BOTPOST  -  BANK OF TUC  -  TRANSACTION POSTING ENGINE
000300*
000400* READS THE DAY'S TELLER AND ONLINE-BANKING POSTING REQUESTS -
000500* DEPOSITS, WITHDRAWALS, INTERNAL TRANSFERS, SEPA/SWIFT WIRES,
000600* AND MANUAL BILL PAYMENTS - VALIDATES EACH ONE, UPDATES THE
000700* ACCOUNTS MASTER AND APPENDS THE TRANSACTION LEDGER.
000800*---------------------------------------------------------------
000900* CHANGE LOG
001000*---------------------------------------------------------------
001100* 09/11/1989  R.KOSTAS    ORIGINAL - DEPOSIT / WITHDRAWAL ONLY
001200* 02/06/1990  R.KOSTAS    INTERNAL TRANSFER - DOUBLE ENTRY OUT
001300*                         THEN IN, SAME RUN
001400* 06/25/1990  P.ANDROU    SEPA TRANSFER, FEE 1.50 PER T-0068
001500* 03/02/1991  P.ANDROU    SWIFT TRANSFER, FEE 25.00 T-0075
001600* 10/18/1991  N.PAPPAS    NETWORK ACCEPT/REJECT NOW COMES IN ON
001700*                         THE REQUEST RECORD - PREVIOUSLY WE
001800*                         ASSUMED EVERY WIRE WAS ACCEPTED T-0110
001900* 05/07/1993  N.PAPPAS    MANUAL BILL PAYMENT REQUEST TYPE,
002000*                         FEE 0.50, BILL LOOKUP BY BILL-ID T-0198
002100* 11/29/1994  R.KOSTAS    LEDGER ID COUNTER NOW SEEDED FROM THE
002200*                         HIGHEST ID ON FILE INSTEAD OF A
002300*                         CONTROL RECORD - CONTROL RECORD GOT
002400*                         OUT OF STEP TWICE THIS QUARTER T-0288
002500* 08/03/1996  P.ANDROU    RUN DATE NOW READ FROM THE SYSTEM
002600*                         STATE FILE INSTEAD OF THE OPERATOR
002700*                         PROMPT - OPS REQ 96-201
002800* 12/30/1998  N.PAPPAS    YEAR 2000 REVIEW - TIMESTAMP FIELD IS
002900*                         ALREADY 9(14) YYYYMMDDHHMMSS  Y2K-16
003000* 09/19/2002  D.MELAS     REJECTED REQUESTS NOW COUNTED ON THE
003100*                         RUN REPORT INSTEAD OF JUST SKIPPED
003200*                         SILENTLY - AUDIT FINDING 02-077
003300*---------------------------------------------------------------
003400 IDENTIFICATION DIVISION.
003500 PROGRAM-ID.    BOTPOST.
003600 AUTHOR.        R.KOSTAS.
003700 INSTALLATION.  BANK OF TUC - DEPOSIT SYSTEMS - ATHENS.
003800 DATE-WRITTEN.  09/11/1989.
003900 DATE-COMPILED.
004000 SECURITY.      BANK OF TUC INTERNAL USE ONLY.
004100*---------------------------------------------------------------
004200 ENVIRONMENT DIVISION.
004300*
004400 CONFIGURATION SECTION.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM
004700     CLASS TUC-ALPHA IS 'A' THRU 'Z'
004800     UPSI-0 ON STATUS IS POST-DIAG-ON
004900     UPSI-0 OFF STATUS IS POST-DIAG-OFF.
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT SYS-STATE-FILE   ASSIGN TO UT-SYSST
005300            ORGANIZATION IS LINE SEQUENTIAL.
005400     SELECT PRQ-REQUEST-FILE ASSIGN TO UT-POSTRQ
005500            ORGANIZATION IS LINE SEQUENTIAL.
005600     SELECT ACC-MASTER-FILE  ASSIGN TO UT-ACCTS
005700            ORGANIZATION IS LINE SEQUENTIAL.
005800     SELECT BIL-MASTER-FILE  ASSIGN TO UT-BILLS
005900            ORGANIZATION IS LINE SEQUENTIAL.
006000     SELECT TRN-LEDGER-FILE  ASSIGN TO UT-TRANS
006100            ORGANIZATION IS LINE SEQUENTIAL.
006200     SELECT RPT-FILE         ASSIGN TO UT-POSTRPT
006300            ORGANIZATION IS LINE SEQUENTIAL.
006400*
006500 DATA DIVISION.
006600 FILE SECTION.
006700*
006800 FD  SYS-STATE-FILE
006900     LABEL RECORDS ARE STANDARD.
007000 01  SYS-FILE-REC                   PIC X(20).
007100*
007200 FD  PRQ-REQUEST-FILE
007300     LABEL RECORDS ARE STANDARD.
007400 01  PRQ-REC                        PIC X(150).
007500*
007600 FD  ACC-MASTER-FILE
007700     LABEL RECORDS ARE STANDARD.
007800 01  ACC-FILE-REC                   PIC X(120).
007900*
008000 FD  BIL-MASTER-FILE
008100     LABEL RECORDS ARE STANDARD.
008200 01  BIL-FILE-REC                   PIC X(160).
008300*
008400 FD  TRN-LEDGER-FILE
008500     LABEL RECORDS ARE STANDARD.
008600 01  TRN-FILE-REC                   PIC X(180).
008700*
008800 FD  RPT-FILE
008900     LABEL RECORDS ARE STANDARD.
009000 01  RPT-FILE-REC                   PIC X(132).
009100*
009200 WORKING-STORAGE SECTION.
009300*
009400     COPY BOTCON.
009500     COPY BOTRPT.
009600     COPY BOTSYS.
009700     COPY BOTACC.
009800     COPY BOTBIL.
009900     COPY BOTTRN.
010000*
010100 01  PRQ-REQUEST-REC.
010200     05  PRQ-TYPE                   PIC X(15).
010300         88  PRQ-IS-DEPOSIT             VALUE 'DEPOSIT'.
010400         88  PRQ-IS-WITHDRAWAL          VALUE 'WITHDRAWAL'.
010500         88  PRQ-IS-TRANSFER            VALUE 'TRANSFER'.
010600         88  PRQ-IS-SEPA                VALUE 'SEPA-TRANSFER'.
010700         88  PRQ-IS-SWIFT               VALUE 'SWIFT-TRANSFER'.
010800         88  PRQ-IS-BILL-PAYMENT        VALUE 'BILL-PAYMENT'.
010900     05  PRQ-FROM-IBAN              PIC X(20).
011000     05  PRQ-TO-IBAN                PIC X(20).
011100     05  PRQ-AMOUNT                 PIC S9(11)V99.
011200     05  PRQ-DESCRIPTION            PIC X(60).
011300     05  PRQ-BILL-ID                PIC X(10).
011400     05  PRQ-EXTERNAL-ACCEPT        PIC X(01).
011500         88  PRQ-NETWORK-ACCEPTED       VALUE 'Y'.
011600     05  FILLER                     PIC X(11).
011700 01  PRQ-REQUEST-REC-R REDEFINES PRQ-REQUEST-REC.
011800*
011900* RAW-TEXT VIEW OF THE INCOMING TELLER/ONLINE REQUEST, KEPT SO
012000* THE RUN REPORT DUMP ROUTINE CAN SHOW THE RECORD AS-RECEIVED
012100* WHEN OPS ASKS WHAT WAS ACTUALLY ON THE WIRE ON A REJECT T-0288
012200*
012300     05  PRQ-RR-RAW-TEXT            PIC X(150).
012400*
012500 01  WS-ACCOUNT-TABLE.
012600     05  WS-ACCOUNT-ENTRY OCCURS 5000 TIMES.
012700         10  ACC-TYPE               PIC X(08).
012800         10  ACC-IBAN               PIC X(20).
012900         10  ACC-BALANCE            PIC S9(13)V99.
013000         10  ACC-STATUS             PIC X(08).
013100         10  ACC-INTEREST-RATE      PIC V9(05).
013200         10  ACC-ACCRUED-INT        PIC S9(11)V9(08).
013300         10  ACC-OWNER-USERNAME     PIC X(20).
013400         10  ACC-MAINT-FEE          PIC S9(07)V99.
013500     05  FILLER                     PIC X(01).
013600 01  WS-ACCOUNT-COUNT                PIC 9(05)  COMP.
013700*
013800 01  WS-BILL-TABLE.
013900     05  WS-BILL-ENTRY OCCURS 5000 TIMES.
014000         10  BIL-ID                 PIC X(10).
014100         10  BIL-PROVIDER           PIC X(30).
014200         10  BIL-AMOUNT             PIC S9(11)V99.
014300         10  BIL-DUE-DATE           PIC 9(08).
014400         10  BIL-STATUS             PIC X(09).
014500         10  BIL-PAID-DATE          PIC 9(14).
014600         10  BIL-PAID-DATE-R REDEFINES BIL-PAID-DATE.
014700             15  BIL-PD-DATE        PIC 9(08).
014800             15  BIL-PD-TIME        PIC 9(06).
014900         10  BIL-RF-CODE            PIC X(10).
015000         10  BIL-OWNER-USERNAME     PIC X(20).
015100         10  BIL-ISSUER-USERNAME    PIC X(20).
015200     05  FILLER                     PIC X(01).
015300 01  WS-BILL-COUNT                   PIC 9(05)  COMP.
015400*
015500 01  WS-SWITCHES.
015600     05  WS-EOF-SW                  PIC X(01)  VALUE 'N'.
015700         88  WS-MASTER-EOF              VALUE 'X'.
015800     05  WS-EOF-REQ-SW              PIC X(01)  VALUE 'N'.
015900         88  PRQ-EOF                    VALUE 'Y'.
016000     05  WS-SUB                     PIC 9(04)  COMP.
016100     05  WS-SEARCH-IBAN             PIC X(20).
016200     05  WS-FOUND-SUB               PIC 9(04)  COMP  VALUE 0.
016300     05  WS-FOUND-FROM-SUB          PIC 9(04)  COMP  VALUE 0.
016400     05  WS-FOUND-TO-SUB            PIC 9(04)  COMP  VALUE 0.
016500     05  WS-FOUND-BILL-SUB          PIC 9(04)  COMP  VALUE 0.
016600     05  WS-REJECT-SW               PIC X(01)  VALUE 'N'.
016700         88  PRQ-REJECTED               VALUE 'Y'.
016800     05  FILLER                     PIC X(01).
016900*
017000 01  WS-COUNTERS.
017100     05  WS-NEXT-TRN-ID             PIC 9(10)  COMP-3 VALUE 0.
017200     05  WS-RUN-DATE                PIC 9(08).
017300     05  FILLER                     PIC X(01).
017400 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
017500     05  WS-RD-YYYY                 PIC 9(04).
017600     05  WS-RD-MM                   PIC 9(02).
017700     05  WS-RD-DD                   PIC 9(02).
017800*
017900 01  WS-LEDGER-STAGE.
018000     05  WS-LS-TYPE                 PIC X(15).
018100     05  WS-LS-FROM-IBAN            PIC X(20).
018200     05  WS-LS-TO-IBAN              PIC X(20).
018300     05  WS-LS-AMOUNT               PIC S9(13)V99.
018400     05  WS-LS-DESCRIPTION          PIC X(60).
018500     05  WS-LS-BALANCE-AFTER        PIC S9(13)V99.
018600     05  FILLER                     PIC X(01).
018700*
018800 01  WS-WORK.
018900     05  WS-TOTAL-DEBIT             PIC S9(13)V99.
019000     05  FILLER                     PIC X(01).
019100*
019200 01  WS-RUN-TOTALS.
019300     05  WS-DEPOSITS                PIC 9(05)  COMP-3 VALUE 0.
019400     05  WS-WITHDRAWALS             PIC 9(05)  COMP-3 VALUE 0.
019500     05  WS-TRANSFERS               PIC 9(05)  COMP-3 VALUE 0.
019600     05  WS-SEPA-COUNT              PIC 9(05)  COMP-3 VALUE 0.
019700     05  WS-SWIFT-COUNT             PIC 9(05)  COMP-3 VALUE 0.
019800     05  WS-BILL-PAYMENTS           PIC 9(05)  COMP-3 VALUE 0.
019900     05  WS-REQUESTS-REJECTED       PIC 9(05)  COMP-3 VALUE 0.
020000     05  WS-LEDGER-RECORDS-WRITTEN  PIC 9(07)  COMP-3 VALUE 0.
020100     05  FILLER                     PIC X(01).
020200*
020300 PROCEDURE DIVISION.
020400*
020500 0000-MAIN-LINE.
020600     OPEN INPUT SYS-STATE-FILE.
020700     READ SYS-STATE-FILE INTO SYS-RECORD.
020800     MOVE SYS-CURRENT-DATE OF SYS-RECORD TO WS-RUN-DATE.
020900     CLOSE SYS-STATE-FILE.
021000     PERFORM 1000-LOAD-ACCOUNTS.
021100     PERFORM 1100-LOAD-BILLS.
021200     PERFORM 1500-INIT-TRAN-COUNTER.
021300     OPEN INPUT PRQ-REQUEST-FILE.
021400     OPEN EXTEND TRN-LEDGER-FILE.
021500     OPEN OUTPUT RPT-FILE.
021600     PERFORM 9000-WRITE-HEADING.
021700     PERFORM 7000-READ-REQUEST.
021800     PERFORM 7100-PROCESS-REQUEST THRU 7100-PROCESS-REQUEST-EXIT
021900         UNTIL PRQ-EOF.
022000     CLOSE PRQ-REQUEST-FILE.
022100     CLOSE TRN-LEDGER-FILE.
022200     PERFORM 8000-REWRITE-ACCOUNTS.
022300     PERFORM 8100-REWRITE-BILLS.
022400     PERFORM 9200-WRITE-TOTALS.
022500     CLOSE RPT-FILE.
022600     STOP RUN.
022700*
022800*-----------------------------------------------------------
022900* LOAD ACCOUNTS AND BILLS INTO WORKING TABLES
023000*-----------------------------------------------------------
023100 1000-LOAD-ACCOUNTS.
023200     MOVE 0 TO WS-ACCOUNT-COUNT.
023300     OPEN INPUT ACC-MASTER-FILE.
023400     PERFORM 1010-LOAD-ONE-ACCOUNT UNTIL WS-MASTER-EOF.
023500     CLOSE ACC-MASTER-FILE.
023600     MOVE 'N' TO WS-EOF-SW.
023700*
023800 1010-LOAD-ONE-ACCOUNT.
023900     READ ACC-MASTER-FILE INTO ACC-RECORD
024000         AT END MOVE 'X' TO WS-EOF-SW.
024100     IF WS-MASTER-EOF
024200         GO TO 1010-LOAD-ONE-ACCOUNT-EXIT.
024300     ADD 1 TO WS-ACCOUNT-COUNT.
024400     MOVE ACC-RECORD TO WS-ACCOUNT-ENTRY(WS-ACCOUNT-COUNT).
024500 1010-LOAD-ONE-ACCOUNT-EXIT.
024600     EXIT.
024700*
024800 1100-LOAD-BILLS.
024900     MOVE 0 TO WS-BILL-COUNT.
025000     MOVE 'N' TO WS-EOF-SW.
025100     OPEN INPUT BIL-MASTER-FILE.
025200     PERFORM 1110-LOAD-ONE-BILL UNTIL WS-MASTER-EOF.
025300     CLOSE BIL-MASTER-FILE.
025400     MOVE 'N' TO WS-EOF-SW.
025500*
025600 1110-LOAD-ONE-BILL.
025700     READ BIL-MASTER-FILE INTO BIL-RECORD
025800         AT END MOVE 'X' TO WS-EOF-SW.
025900     IF WS-MASTER-EOF
026000         GO TO 1110-LOAD-ONE-BILL-EXIT.
026100     ADD 1 TO WS-BILL-COUNT.
026200     MOVE BIL-RECORD TO WS-BILL-ENTRY(WS-BILL-COUNT).
026300 1110-LOAD-ONE-BILL-EXIT.
026400     EXIT.
026500*
026600* U2-R6 - LEDGER ID CONTINUES FROM THE HIGHEST ID ON FILE
026700 1500-INIT-TRAN-COUNTER.
026800     MOVE 0 TO WS-NEXT-TRN-ID.
026900     MOVE 'N' TO WS-EOF-SW.
027000     OPEN INPUT TRN-LEDGER-FILE.
027100     PERFORM 1510-SCAN-ONE-LEDGER-REC UNTIL WS-MASTER-EOF.
027200     CLOSE TRN-LEDGER-FILE.
027300     MOVE 'N' TO WS-EOF-SW.
027400*
027500 1510-SCAN-ONE-LEDGER-REC.
027600     READ TRN-LEDGER-FILE INTO TRN-RECORD
027700         AT END MOVE 'X' TO WS-EOF-SW.
027800     IF WS-MASTER-EOF
027900         GO TO 1510-SCAN-ONE-LEDGER-REC-EXIT.
028000     IF TRN-ID OF TRN-RECORD > WS-NEXT-TRN-ID
028100         MOVE TRN-ID OF TRN-RECORD TO WS-NEXT-TRN-ID.
028200 1510-SCAN-ONE-LEDGER-REC-EXIT.
028300     EXIT.
028400*
028500*-----------------------------------------------------------
028600* READ / DISPATCH THE POSTING REQUESTS
028700*-----------------------------------------------------------
028800 7000-READ-REQUEST.
028900     READ PRQ-REQUEST-FILE INTO PRQ-REQUEST-REC
029000         AT END MOVE 'Y' TO WS-EOF-REQ-SW.
029100*
029200 7100-PROCESS-REQUEST.
029300     MOVE 'N' TO WS-REJECT-SW.
029400     IF PRQ-IS-DEPOSIT
029500         PERFORM 3100-POST-DEPOSIT
029600     ELSE
029700     IF PRQ-IS-WITHDRAWAL
029800         PERFORM 3200-POST-WITHDRAWAL
029900     ELSE
030000     IF PRQ-IS-TRANSFER
030100         PERFORM 3300-POST-TRANSFER
030200     ELSE
030300     IF PRQ-IS-SEPA
030400         PERFORM 3400-POST-SEPA-TRANSFER
030500     ELSE
030600     IF PRQ-IS-SWIFT
030700         PERFORM 3500-POST-SWIFT-TRANSFER
030800     ELSE
030900     IF PRQ-IS-BILL-PAYMENT
031000         PERFORM 3600-PAY-BILL-MANUAL
031100     ELSE
031200         MOVE 'Y' TO WS-REJECT-SW.
031300     IF PRQ-REJECTED
031400         ADD 1 TO WS-REQUESTS-REJECTED.
031500     PERFORM 7000-READ-REQUEST.
031600 7100-PROCESS-REQUEST-EXIT.
031700     EXIT.
031800*
031900*-----------------------------------------------------------
032000* U1-R1 DEPOSIT
032100*-----------------------------------------------------------
032200 3100-POST-DEPOSIT.
032300     MOVE PRQ-TO-IBAN TO WS-SEARCH-IBAN.
032400     PERFORM 6000-FIND-ACCOUNT-BY-IBAN.
032500     MOVE WS-FOUND-SUB TO WS-FOUND-TO-SUB.
032600     IF WS-FOUND-TO-SUB = 0
032700         MOVE 'Y' TO WS-REJECT-SW
032800         GO TO 3100-POST-DEPOSIT-EXIT.
032900     IF PRQ-AMOUNT NOT > 0
033000         MOVE 'Y' TO WS-REJECT-SW
033100         GO TO 3100-POST-DEPOSIT-EXIT.
033200     IF ACC-STATUS(WS-FOUND-TO-SUB) NOT = 'ACTIVE'
033300         MOVE 'Y' TO WS-REJECT-SW
033400         GO TO 3100-POST-DEPOSIT-EXIT.
033500     ADD PRQ-AMOUNT TO ACC-BALANCE(WS-FOUND-TO-SUB).
033600     MOVE 'DEPOSIT'        TO WS-LS-TYPE.
033700     MOVE SPACES           TO WS-LS-FROM-IBAN.
033800     MOVE PRQ-TO-IBAN      TO WS-LS-TO-IBAN.
033900     MOVE PRQ-AMOUNT       TO WS-LS-AMOUNT.
034000     MOVE PRQ-DESCRIPTION  TO WS-LS-DESCRIPTION.
034100     MOVE ACC-BALANCE(WS-FOUND-TO-SUB) TO WS-LS-BALANCE-AFTER.
034200     PERFORM 3900-WRITE-LEDGER-RECORD.
034300     ADD 1 TO WS-DEPOSITS.
034400 3100-POST-DEPOSIT-EXIT.
034500     EXIT.
034600*
034700*-----------------------------------------------------------
034800* U1-R2 WITHDRAWAL
034900*-----------------------------------------------------------
035000 3200-POST-WITHDRAWAL.
035100     MOVE PRQ-FROM-IBAN TO WS-SEARCH-IBAN.
035200     PERFORM 6000-FIND-ACCOUNT-BY-IBAN.
035300     MOVE WS-FOUND-SUB TO WS-FOUND-FROM-SUB.
035400     IF WS-FOUND-FROM-SUB = 0
035500         MOVE 'Y' TO WS-REJECT-SW
035600         GO TO 3200-POST-WITHDRAWAL-EXIT.
035700     IF PRQ-AMOUNT NOT > 0
035800         MOVE 'Y' TO WS-REJECT-SW
035900         GO TO 3200-POST-WITHDRAWAL-EXIT.
036000     IF ACC-STATUS(WS-FOUND-FROM-SUB) NOT = 'ACTIVE'
036100         MOVE 'Y' TO WS-REJECT-SW
036200         GO TO 3200-POST-WITHDRAWAL-EXIT.
036300     IF ACC-BALANCE(WS-FOUND-FROM-SUB) < PRQ-AMOUNT
036400         MOVE 'Y' TO WS-REJECT-SW
036500         GO TO 3200-POST-WITHDRAWAL-EXIT.
036600     SUBTRACT PRQ-AMOUNT FROM ACC-BALANCE(WS-FOUND-FROM-SUB).
036700     MOVE 'WITHDRAWAL'    TO WS-LS-TYPE.
036800     MOVE PRQ-FROM-IBAN   TO WS-LS-FROM-IBAN.
036900     MOVE SPACES          TO WS-LS-TO-IBAN.
037000     MOVE PRQ-AMOUNT      TO WS-LS-AMOUNT.
037100     MOVE PRQ-DESCRIPTION TO WS-LS-DESCRIPTION.
037200     MOVE ACC-BALANCE(WS-FOUND-FROM-SUB) TO WS-LS-BALANCE-AFTER.
037300     PERFORM 3900-WRITE-LEDGER-RECORD.
037400     ADD 1 TO WS-WITHDRAWALS.
037500 3200-POST-WITHDRAWAL-EXIT.
037600     EXIT.
037700*
037800*-----------------------------------------------------------
037900* U2-R2 INTERNAL TRANSFER - DOUBLE ENTRY OUT THEN IN
038000*-----------------------------------------------------------
038100 3300-POST-TRANSFER.
038200     MOVE PRQ-FROM-IBAN TO WS-SEARCH-IBAN.
038300     PERFORM 6000-FIND-ACCOUNT-BY-IBAN.
038400     MOVE WS-FOUND-SUB TO WS-FOUND-FROM-SUB.
038500     MOVE PRQ-TO-IBAN TO WS-SEARCH-IBAN.
038600     PERFORM 6000-FIND-ACCOUNT-BY-IBAN.
038700     MOVE WS-FOUND-SUB TO WS-FOUND-TO-SUB.
038800     IF WS-FOUND-FROM-SUB = 0 OR WS-FOUND-TO-SUB = 0
038900         MOVE 'Y' TO WS-REJECT-SW
039000         GO TO 3300-POST-TRANSFER-EXIT.
039100     IF PRQ-AMOUNT NOT > 0
039200         MOVE 'Y' TO WS-REJECT-SW
039300         GO TO 3300-POST-TRANSFER-EXIT.
039400     IF ACC-STATUS(WS-FOUND-FROM-SUB) NOT = 'ACTIVE'
039500         MOVE 'Y' TO WS-REJECT-SW
039600         GO TO 3300-POST-TRANSFER-EXIT.
039700     IF ACC-STATUS(WS-FOUND-TO-SUB) NOT = 'ACTIVE'
039800         MOVE 'Y' TO WS-REJECT-SW
039900         GO TO 3300-POST-TRANSFER-EXIT.
040000     IF ACC-BALANCE(WS-FOUND-FROM-SUB) < PRQ-AMOUNT
040100         MOVE 'Y' TO WS-REJECT-SW
040200         GO TO 3300-POST-TRANSFER-EXIT.
040300     SUBTRACT PRQ-AMOUNT FROM ACC-BALANCE(WS-FOUND-FROM-SUB).
040400     ADD PRQ-AMOUNT TO ACC-BALANCE(WS-FOUND-TO-SUB).
040500     MOVE 'TRANSFER-OUT'  TO WS-LS-TYPE.
040600     MOVE PRQ-FROM-IBAN   TO WS-LS-FROM-IBAN.
040700     MOVE PRQ-TO-IBAN     TO WS-LS-TO-IBAN.
040800     MOVE PRQ-AMOUNT      TO WS-LS-AMOUNT.
040900     MOVE PRQ-DESCRIPTION TO WS-LS-DESCRIPTION.
041000     MOVE ACC-BALANCE(WS-FOUND-FROM-SUB) TO WS-LS-BALANCE-AFTER.
041100     PERFORM 3900-WRITE-LEDGER-RECORD.
041200     MOVE 'TRANSFER-IN'   TO WS-LS-TYPE.
041300     MOVE ACC-BALANCE(WS-FOUND-TO-SUB) TO WS-LS-BALANCE-AFTER.
041400     PERFORM 3900-WRITE-LEDGER-RECORD.
041500     ADD 1 TO WS-TRANSFERS.
041600 3300-POST-TRANSFER-EXIT.
041700     EXIT.
041800*
041900*-----------------------------------------------------------
042000* U2-R3 SEPA TRANSFER - TOTAL = AMOUNT + 1.50
042100*-----------------------------------------------------------
042200 3400-POST-SEPA-TRANSFER.                                         T-0068  
042300     MOVE PRQ-FROM-IBAN TO WS-SEARCH-IBAN.
042400     PERFORM 6000-FIND-ACCOUNT-BY-IBAN.
042500     MOVE WS-FOUND-SUB TO WS-FOUND-FROM-SUB.
042600     IF WS-FOUND-FROM-SUB = 0
042700         MOVE 'Y' TO WS-REJECT-SW
042800         GO TO 3400-POST-SEPA-TRANSFER-EXIT.
042900     IF NOT PRQ-NETWORK-ACCEPTED
043000         MOVE 'Y' TO WS-REJECT-SW
043100         GO TO 3400-POST-SEPA-TRANSFER-EXIT.
043200     IF ACC-STATUS(WS-FOUND-FROM-SUB) NOT = 'ACTIVE'
043300         MOVE 'Y' TO WS-REJECT-SW
043400         GO TO 3400-POST-SEPA-TRANSFER-EXIT.
043500     ADD PRQ-AMOUNT CON-SEPA-FEE GIVING WS-TOTAL-DEBIT.
043600     IF ACC-BALANCE(WS-FOUND-FROM-SUB) < WS-TOTAL-DEBIT
043700         MOVE 'Y' TO WS-REJECT-SW
043800         GO TO 3400-POST-SEPA-TRANSFER-EXIT.
043900     SUBTRACT WS-TOTAL-DEBIT FROM ACC-BALANCE(WS-FOUND-FROM-SUB).
044000     MOVE 'SEPA-TRANSFER'  TO WS-LS-TYPE.
044100     MOVE PRQ-FROM-IBAN    TO WS-LS-FROM-IBAN.
044200     MOVE PRQ-TO-IBAN      TO WS-LS-TO-IBAN.
044300     MOVE PRQ-AMOUNT       TO WS-LS-AMOUNT.
044400     STRING PRQ-DESCRIPTION DELIMITED BY '  '
044500            ' (FEE 1.50 INCLUDED)' DELIMITED BY SIZE
044600            INTO WS-LS-DESCRIPTION.
044700     MOVE ACC-BALANCE(WS-FOUND-FROM-SUB) TO WS-LS-BALANCE-AFTER.
044800     PERFORM 3900-WRITE-LEDGER-RECORD.
044900     ADD 1 TO WS-SEPA-COUNT.
045000 3400-POST-SEPA-TRANSFER-EXIT.
045100     EXIT.
045200*
045300*-----------------------------------------------------------
045400* U2-R4 SWIFT TRANSFER - TOTAL = AMOUNT + 25.00
045500*-----------------------------------------------------------
045600 3500-POST-SWIFT-TRANSFER.                                        T-0075  
045700     MOVE PRQ-FROM-IBAN TO WS-SEARCH-IBAN.
045800     PERFORM 6000-FIND-ACCOUNT-BY-IBAN.
045900     MOVE WS-FOUND-SUB TO WS-FOUND-FROM-SUB.
046000     IF WS-FOUND-FROM-SUB = 0
046100         MOVE 'Y' TO WS-REJECT-SW
046200         GO TO 3500-POST-SWIFT-TRANSFER-EXIT.
046300     IF NOT PRQ-NETWORK-ACCEPTED
046400         MOVE 'Y' TO WS-REJECT-SW
046500         GO TO 3500-POST-SWIFT-TRANSFER-EXIT.
046600     IF ACC-STATUS(WS-FOUND-FROM-SUB) NOT = 'ACTIVE'
046700         MOVE 'Y' TO WS-REJECT-SW
046800         GO TO 3500-POST-SWIFT-TRANSFER-EXIT.
046900     ADD PRQ-AMOUNT CON-SWIFT-FEE GIVING WS-TOTAL-DEBIT.
047000     IF ACC-BALANCE(WS-FOUND-FROM-SUB) < WS-TOTAL-DEBIT
047100         MOVE 'Y' TO WS-REJECT-SW
047200         GO TO 3500-POST-SWIFT-TRANSFER-EXIT.
047300     SUBTRACT WS-TOTAL-DEBIT FROM ACC-BALANCE(WS-FOUND-FROM-SUB).
047400     MOVE 'SWIFT-TRANSFER' TO WS-LS-TYPE.
047500     MOVE PRQ-FROM-IBAN    TO WS-LS-FROM-IBAN.
047600     MOVE PRQ-TO-IBAN      TO WS-LS-TO-IBAN.
047700     MOVE PRQ-AMOUNT       TO WS-LS-AMOUNT.
047800     STRING PRQ-DESCRIPTION DELIMITED BY '  '
047900            ' (FEE 25.00 INCLUDED)' DELIMITED BY SIZE
048000            INTO WS-LS-DESCRIPTION.
048100     MOVE ACC-BALANCE(WS-FOUND-FROM-SUB) TO WS-LS-BALANCE-AFTER.
048200     PERFORM 3900-WRITE-LEDGER-RECORD.
048300     ADD 1 TO WS-SWIFT-COUNT.
048400 3500-POST-SWIFT-TRANSFER-EXIT.
048500     EXIT.
048600*
048700*-----------------------------------------------------------
048800* U3-R2/R3 MANUAL BILL PAYMENT - FEE 0.50
048900*-----------------------------------------------------------
049000 3600-PAY-BILL-MANUAL.                                            T-0198  
049100     MOVE PRQ-FROM-IBAN TO WS-SEARCH-IBAN.
049200     PERFORM 6000-FIND-ACCOUNT-BY-IBAN.
049300     MOVE WS-FOUND-SUB TO WS-FOUND-FROM-SUB.
049400     PERFORM 6100-FIND-BILL-BY-ID.
049500     IF WS-FOUND-FROM-SUB = 0 OR WS-FOUND-BILL-SUB = 0
049600         MOVE 'Y' TO WS-REJECT-SW
049700         GO TO 3600-PAY-BILL-MANUAL-EXIT.
049800     IF BIL-STATUS(WS-FOUND-BILL-SUB) = 'PAID'
049900         MOVE 'Y' TO WS-REJECT-SW
050000         GO TO 3600-PAY-BILL-MANUAL-EXIT.
050100     IF ACC-STATUS(WS-FOUND-FROM-SUB) NOT = 'ACTIVE'
050200         MOVE 'Y' TO WS-REJECT-SW
050300         GO TO 3600-PAY-BILL-MANUAL-EXIT.
050400     ADD BIL-AMOUNT(WS-FOUND-BILL-SUB) CON-BILLPAY-FEE
050500         GIVING WS-TOTAL-DEBIT.
050600     IF ACC-BALANCE(WS-FOUND-FROM-SUB) < WS-TOTAL-DEBIT
050700         MOVE 'Y' TO WS-REJECT-SW
050800         GO TO 3600-PAY-BILL-MANUAL-EXIT.
050900     SUBTRACT WS-TOTAL-DEBIT FROM ACC-BALANCE(WS-FOUND-FROM-SUB).
051000     MOVE 'PAID' TO BIL-STATUS(WS-FOUND-BILL-SUB).
051100     MOVE WS-RUN-DATE TO BIL-PD-DATE(WS-FOUND-BILL-SUB).
051200     MOVE 0           TO BIL-PD-TIME(WS-FOUND-BILL-SUB).
051300     MOVE 'BILL-PAYMENT' TO WS-LS-TYPE.
051400     MOVE PRQ-FROM-IBAN  TO WS-LS-FROM-IBAN.
051500     MOVE SPACES         TO WS-LS-TO-IBAN.
051600     MOVE BIL-AMOUNT(WS-FOUND-BILL-SUB) TO WS-LS-AMOUNT.
051700     STRING 'Bill payment: ' DELIMITED BY SIZE
051800            BIL-PROVIDER(WS-FOUND-BILL-SUB) DELIMITED BY '  '
051900            ' (fee 0.50 included)' DELIMITED BY SIZE
052000            INTO WS-LS-DESCRIPTION.
052100     MOVE ACC-BALANCE(WS-FOUND-FROM-SUB) TO WS-LS-BALANCE-AFTER.
052200     PERFORM 3900-WRITE-LEDGER-RECORD.
052300     ADD 1 TO WS-BILL-PAYMENTS.
052400 3600-PAY-BILL-MANUAL-EXIT.
052500     EXIT.
052600*
052700*-----------------------------------------------------------
052800* U2-R5/R6 - COMMON LEDGER WRITE, NEXT ID, BATCH TIMESTAMP
052900*-----------------------------------------------------------
053000 3900-WRITE-LEDGER-RECORD.
053100     ADD 1 TO WS-NEXT-TRN-ID.
053200     MOVE WS-NEXT-TRN-ID       TO TRN-ID OF TRN-RECORD.
053300     MOVE WS-RUN-DATE          TO TRN-TS-DATE OF TRN-TIMESTAMP-R.
053400     MOVE 0                    TO TRN-TS-TIME OF TRN-TIMESTAMP-R.
053500     MOVE WS-LS-AMOUNT         TO TRN-AMOUNT OF TRN-RECORD.
053600     MOVE WS-LS-TYPE           TO TRN-TYPE OF TRN-RECORD.
053700     MOVE WS-LS-DESCRIPTION    TO TRN-DESCRIPTION OF TRN-RECORD.
053800     MOVE WS-LS-BALANCE-AFTER  TO TRN-BALANCE-AFTER OF TRN-RECORD.
053900     MOVE WS-LS-FROM-IBAN      TO TRN-FROM-IBAN OF TRN-RECORD.
054000     MOVE WS-LS-TO-IBAN        TO TRN-TO-IBAN OF TRN-RECORD.
054100     MOVE 'COMPLETED'          TO TRN-STATUS OF TRN-RECORD.
054200     WRITE TRN-FILE-REC FROM TRN-RECORD.
054300     ADD 1 TO WS-LEDGER-RECORDS-WRITTEN.
054400*
054500*-----------------------------------------------------------
054600* U6 - LOOKUP BY IBAN, PLAIN SUBSCRIPTED SCAN
054700*-----------------------------------------------------------
054800* INPUT  - THE IBAN TO FIND, MOVED INTO WS-SEARCH-IBAN BY THE
054900*          CALLING PARAGRAPH BEFORE THE PERFORM
055000* OUTPUT - WS-FOUND-SUB, ZERO IF NOT ON FILE
055100 6000-FIND-ACCOUNT-BY-IBAN.
055200     MOVE 0 TO WS-FOUND-SUB.
055300     MOVE 1 TO WS-SUB.
055400     PERFORM 6010-CHECK-ONE-ACCOUNT
055500         VARYING WS-SUB FROM 1 BY 1
055600         UNTIL WS-SUB > WS-ACCOUNT-COUNT.
055700*
055800 6010-CHECK-ONE-ACCOUNT.
055900     IF ACC-IBAN(WS-SUB) = WS-SEARCH-IBAN
056000         MOVE WS-SUB TO WS-FOUND-SUB.
056100*
056200 6100-FIND-BILL-BY-ID.
056300     MOVE 0 TO WS-FOUND-BILL-SUB.
056400     MOVE 1 TO WS-SUB.
056500     PERFORM 6110-CHECK-ONE-BILL
056600         VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > WS-BILL-COUNT.
056700*
056800 6110-CHECK-ONE-BILL.
056900     IF BIL-ID(WS-SUB) = PRQ-BILL-ID
057000         MOVE WS-SUB TO WS-FOUND-BILL-SUB.
057100*
057200*-----------------------------------------------------------
057300* REWRITE MASTERS
057400*-----------------------------------------------------------
057500 8000-REWRITE-ACCOUNTS.
057600     OPEN OUTPUT ACC-MASTER-FILE.
057700     MOVE 1 TO WS-SUB.
057800     PERFORM 8010-WRITE-ONE-ACCOUNT
057900         VARYING WS-SUB FROM 1 BY 1
058000         UNTIL WS-SUB > WS-ACCOUNT-COUNT.
058100     CLOSE ACC-MASTER-FILE.
058200*
058300 8010-WRITE-ONE-ACCOUNT.
058400     MOVE WS-ACCOUNT-ENTRY(WS-SUB) TO ACC-RECORD.
058500     WRITE ACC-FILE-REC FROM ACC-RECORD.
058600*
058700 8100-REWRITE-BILLS.
058800     OPEN OUTPUT BIL-MASTER-FILE.
058900     MOVE 1 TO WS-SUB.
059000     PERFORM 8110-WRITE-ONE-BILL
059100         VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > WS-BILL-COUNT.
059200     CLOSE BIL-MASTER-FILE.
059300*
059400 8110-WRITE-ONE-BILL.
059500     MOVE WS-BILL-ENTRY(WS-SUB) TO BIL-RECORD.
059600     WRITE BIL-FILE-REC FROM BIL-RECORD.
059700*
059800*-----------------------------------------------------------
059900* RUN REPORT - HEADING AND TOTALS ONLY
060000*-----------------------------------------------------------
060100 9000-WRITE-HEADING.
060200     MOVE SPACES TO RPT-LINE.
060300     MOVE CON-BANK-NAME TO RPT-HDG-BANK.
060400     MOVE 'POSTING RUN' TO RPT-HDG-LIT-RUN.
060500     WRITE RPT-FILE-REC FROM RPT-LINE.
060600*
060700 9200-WRITE-TOTALS.
060800     MOVE SPACES TO RPT-LINE.
060900     MOVE 'DEPOSITS POSTED                      ' TO RPT-TOT-LIT.
061000     MOVE WS-DEPOSITS TO RPT-TOT-VALUE.
061100     WRITE RPT-FILE-REC FROM RPT-LINE.
061200     MOVE SPACES TO RPT-LINE.
061300     MOVE 'WITHDRAWALS POSTED                   ' TO RPT-TOT-LIT.
061400     MOVE WS-WITHDRAWALS TO RPT-TOT-VALUE.
061500     WRITE RPT-FILE-REC FROM RPT-LINE.
061600     MOVE SPACES TO RPT-LINE.
061700     MOVE 'INTERNAL TRANSFERS POSTED            ' TO RPT-TOT-LIT.
061800     MOVE WS-TRANSFERS TO RPT-TOT-VALUE.
061900     WRITE RPT-FILE-REC FROM RPT-LINE.
062000     MOVE SPACES TO RPT-LINE.
062100     MOVE 'SEPA TRANSFERS POSTED                ' TO RPT-TOT-LIT.
062200     MOVE WS-SEPA-COUNT TO RPT-TOT-VALUE.
062300     WRITE RPT-FILE-REC FROM RPT-LINE.
062400     MOVE SPACES TO RPT-LINE.
062500     MOVE 'SWIFT TRANSFERS POSTED               ' TO RPT-TOT-LIT.
062600     MOVE WS-SWIFT-COUNT TO RPT-TOT-VALUE.
062700     WRITE RPT-FILE-REC FROM RPT-LINE.
062800     MOVE SPACES TO RPT-LINE.
062900     MOVE 'MANUAL BILL PAYMENTS POSTED          ' TO RPT-TOT-LIT.
063000     MOVE WS-BILL-PAYMENTS TO RPT-TOT-VALUE.
063100     WRITE RPT-FILE-REC FROM RPT-LINE.
063200     MOVE SPACES TO RPT-LINE.
063300     MOVE 'REQUESTS REJECTED                    ' TO RPT-TOT-LIT.
063400     MOVE WS-REQUESTS-REJECTED TO RPT-TOT-VALUE.
063500     WRITE RPT-FILE-REC FROM RPT-LINE.
063600     MOVE SPACES TO RPT-LINE.
063700     MOVE 'LEDGER RECORDS WRITTEN               ' TO RPT-TOT-LIT.
063800     MOVE WS-LEDGER-RECORDS-WRITTEN TO RPT-TOT-VALUE.
063900     WRITE RPT-FILE-REC FROM RPT-LINE.
